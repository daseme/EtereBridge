000100******************************************************************
000200* COPY       : ENCPBLT                                           *
000300* DESCRIPCION : AREA DE TRABAJO PARA EL ENCABEZADO DEL ARCHIVO   *
000400*             : DE PAUTA (RENGLONES 1 Y 2) - NOMBRES DE CAMPO,   *
000500*             : VALORES DE CAMPO, REFERENCIAS DE ORDEN Y CODIGO  *
000600*             : DE FACTURA RESULTANTE                            *
000700* PROGRAMADOR : E. RAMIREZ (EEDR)                    04/03/2024  *
000800******************************************************************
000900 01  REG-ENCABEZADO.
001000*---------------------------------------------------------------*
001100*    RENGLON 1 DEL ARCHIVO - NOMBRES DE CAMPO SEPARADOS POR COMA *
001200*---------------------------------------------------------------*
001300     02 ENCC-LINEA-NOMBRES         PIC X(200).
001400*---------------------------------------------------------------*
001500*    RENGLON 2 DEL ARCHIVO - VALORES DE CAMPO SEPARADOS POR COMA *
001600*---------------------------------------------------------------*
001700     02 ENCC-LINEA-VALORES         PIC X(200).
001800*---------------------------------------------------------------*
001900*    ARREGLOS DE TRABAJO PARA UBICAR TEXTBOX180 Y TEXTBOX171     *
002000*---------------------------------------------------------------*
002100     02 ENCC-CUENTA-NOMBRES        PIC 9(02) VALUE ZEROS.
002200     02 ENCC-CUENTA-VALORES        PIC 9(02) VALUE ZEROS.
002300     02 ENCC-TABLA-NOMBRES.
002400        03 ENCC-NOMBRE OCCURS 30 TIMES
002500                       INDEXED BY IDX-ENC-NOM
002600                       PIC X(20).
002700     02 ENCC-TABLA-VALORES.
002800        03 ENCC-VALOR  OCCURS 30 TIMES
002900                       INDEXED BY IDX-ENC-VAL
003000                       PIC X(30).
003100*---------------------------------------------------------------*
003200*    REFERENCIAS DE ORDEN EXTRAIDAS DEL ENCABEZADO               *
003300*---------------------------------------------------------------*
003400     02 ENC-REF-UNO                PIC X(20).
003500     02 ENC-REF-DOS                PIC X(30).
003600     02 ENC-SW-ENCABEZADO-OK       PIC X(01) VALUE 'N'.
003700        88 ENC-ENCABEZADO-VALIDO           VALUE 'S'.
003800*---------------------------------------------------------------*
003900*    CODIGO DE FACTURA GENERADO (REF-UNO ":" REF-DOS)            *
004000*---------------------------------------------------------------*
004100     02 ENC-CODIGO-FACTURA         PIC X(51).
004200     02 FILLER                     PIC X(20).
