000100******************************************************************
000200* COPY       : DETPBLT                                           *
000300* DESCRIPCION : AREA DE TRABAJO DEL RENGLON DE DETALLE DE PAUTA  *
000400*             : (UN SPOT TRANSMITIDO) - GRUPO DE CAMPOS CRUDOS   *
000500*             : TAL COMO VIENEN DEL EXTRACTO DEL TRAFICO, Y      *
000600*             : GRUPO DE CAMPOS DE NEGOCIO YA LIMPIOS/DERIVADOS  *
000700* PROGRAMADOR : E. RAMIREZ (EEDR)                    04/03/2024  *
000800******************************************************************
000900 01  REG-DETALLE-PAUTA.
001000*---------------------------------------------------------------*
001100*    RENGLON CRUDO COMPLETO, SEPARADO POR COMA, TAL COMO SE LEE  *
001200*---------------------------------------------------------------*
001300     02 DETC-LINEA-CRUDA           PIC X(250).
001400*---------------------------------------------------------------*
001500*    CAMPOS CRUDOS (id_contrattirighe, Textbox14, ETC.)          *
001600*---------------------------------------------------------------*
001700     02 DETC-CAMPOS-CRUDOS.
001800        03 DETC-LINEA-NUM-CRUDA    PIC X(12).
001900        03 DETC-SPOT-NUM-CRUDO     PIC X(08).
002000        03 DETC-DESCRIPCION-CRUDA  PIC X(60).
002100        03 DETC-DURACION-CRUDA     PIC X(10).
002200        03 DETC-TARIFA-CRUDA       PIC X(15).
002300        03 DETC-MERCADO-CRUDO      PIC X(20).
002400        03 DETC-FECHA-AIRE-CRUDA   PIC X(10).
002500        03 DETC-RANGO-HORA-CRUDO   PIC X(17).
002600        03 DETC-PROGRAMA-CRUDO     PIC X(30).
002700        03 DETC-MEDIO-CRUDO        PIC X(10).
002800     02 FILLER                     PIC X(20).
002900*---------------------------------------------------------------*
003000*    INDICADORES DE VALIDACION DEL RENGLON                       *
003100*---------------------------------------------------------------*
003200     02 DETP-SW-DESCARTE           PIC X(01) VALUE 'N'.
003300        88 DETP-DESCARTAR                     VALUE 'S'.
003400        88 DETP-CONSERVAR                     VALUE 'N'.
003500     02 DETP-SW-SIN-UBICAR         PIC X(01) VALUE 'N'.           REQ-5533
003600        88 DETP-ES-SIN-UBICAR                 VALUE 'S'.
003700     02 DETP-MOTIVO-DESCARTE       PIC X(30) VALUE SPACES.
003800*    22/02/10 EEDR - INDICADOR DE FECHA DE AIRE VALIDA (REQ-5533)  *
003900     02 DETP-SW-FECHA-VALIDA       PIC X(01) VALUE 'N'.           REQ-5533
004000        88 DETP-FECHA-ES-VALIDA               VALUE 'S'.
004100*---------------------------------------------------------------*
004200*    CAMPOS DE NEGOCIO YA LIMPIOS Y TRANSFORMADOS                *
004300*---------------------------------------------------------------*
004400     02 DETP-LINEA                 PIC 9(06) VALUE ZEROS.
004500     02 DETP-NUMERO-SPOT           PIC 9(04) VALUE ZEROS.
004600     02 DETP-DESCRIPCION           PIC X(60) VALUE SPACES.
004700     02 DETP-DURACION-DEC          PIC 9(05)V9 VALUE ZEROS.
004800     02 DETP-DURACION              PIC 9(05) VALUE ZEROS.
004900     02 DETP-TARIFA-BRUTA          PIC S9(07)V99 VALUE ZEROS.
005000     02 DETP-MERCADO               PIC X(20) VALUE SPACES.
005100     02 DETP-FECHA-AIRE            PIC X(10) VALUE SPACES.
005200     02 DETP-FECHA-AIRE-R REDEFINES DETP-FECHA-AIRE.
005300        03 DETP-ANIO-AIRE          PIC 9(04).
005400        03 FILLER                  PIC X(01).
005500        03 DETP-MES-AIRE           PIC 9(02).
005600        03 FILLER                  PIC X(01).
005700        03 DETP-DIA-AIRE           PIC 9(02).
005800     02 DETP-RANGO-HORA-CRUDO      PIC X(17) VALUE SPACES.
005900     02 DETP-HORA-ENTRA            PIC X(08) VALUE SPACES.
006000     02 DETP-HORA-SALE             PIC X(08) VALUE SPACES.
006100     02 DETP-NOMBRE-PROGRAMA       PIC X(30) VALUE SPACES.        REQ-5455
006200     02 DETP-MEDIO                 PIC X(10) VALUE SPACES.
006300     02 DETP-IDIOMA                PIC X(02) VALUE 'E '.
006400*    30/11/11 JCLM - SE AMPLIA A 12 POSICIONES PARA "No Date" /   *
006500*    "Invalid Date" (REQ-5560), YA NO SOLO "Mmm-yy".              *
006600     02 DETP-MES-FACTURACION       PIC X(12) VALUE SPACES.        REQ-5560
006700     02 DETP-DIA-SEMANA-AIRE       PIC 9(01) VALUE ZEROS.
006800     02 DETP-COMISION-AGENCIA      PIC S9(07)V99 VALUE ZEROS.
006900     02 DETP-MAKE-GOOD             PIC X(20) VALUE SPACES.
007000     02 FILLER                     PIC X(20).
