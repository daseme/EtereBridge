000100******************************************************************
000200* COPY       : TBLPBLT                                           *
000300* DESCRIPCION : TABLAS DE CONSTANTES PARA LA CONVERSION DE PAUTA *
000400*             : PUBLICITARIA - REEMPLAZO DE MERCADO, DETECCION   *
000500*             : DE IDIOMA POR PALABRA CLAVE, NOMBRES DE MES Y    *
000600*             : DIAS POR MES (PARA EL CALCULO DE MES BROADCAST)  *
000700* PROGRAMADOR : E. RAMIREZ (EEDR)                    04/03/2024  *
000800******************************************************************
000900*---------------------------------------------------------------*
001000* TABLA DE REEMPLAZO DE MERCADO (NOMBRE ORIGEN -> NOMBRE FINAL)  *
001100*---------------------------------------------------------------*
001200 01  TBL-MERCADO-DATOS.
001300     02 FILLER   PIC X(60) VALUE
001400        'NEW YORK            NYC                 LOS ANGELES         '.
001500     02 FILLER   PIC X(60) VALUE
001600        'LA                  SAN FRANCISCO       SFO                 '.
001700 01  TBL-MERCADO REDEFINES TBL-MERCADO-DATOS.
001800     02 TBL-MERC-ENTRADA OCCURS 3 TIMES
001900                          INDEXED BY IDX-MERC.
002000        03 TBL-MERC-ORIGEN     PIC X(20).
002100        03 TBL-MERC-DESTINO    PIC X(20).
002200*---------------------------------------------------------------*
002300* TABLA DE PALABRA CLAVE DE IDIOMA (PRIORIDAD 2 DE LA DETECCION) *
002400* TBL-PALC-LARGO LLEVA LA LONGITUD REAL DE LA PALABRA (SIN LOS   *
002500* ESPACIOS DE RELLENO) PARA PODER ACORTAR LA REFERENCIA AL       *
002600* COMPARAR CONTRA LA DESCRIPCION DEL PROGRAMA EN MAYUSCULAS      *
002700*---------------------------------------------------------------*
002800 01  TBL-PALCLAVE-DATOS.
002900     02 FILLER   PIC X(60) VALUE
003000        'CHINESE        07C MANDARIN       08M CANTONESE      09C FIL'.
003100     02 FILLER   PIC X(60) VALUE
003200        'IPINO       08T HMONG          05H VIETNAMESE     10V KOREAN'.
003300     02 FILLER   PIC X(51) VALUE
003400        '         06K JAPANESE       08J PUNJABI        07S '.
003500 01  TBL-PALCLAVE REDEFINES TBL-PALCLAVE-DATOS.
003600     02 TBL-PALC-ENTRADA OCCURS 9 TIMES
003700                          INDEXED BY IDX-PALC.
003800        03 TBL-PALC-PALABRA    PIC X(15).
003900        03 TBL-PALC-LARGO      PIC 9(02).
004000        03 TBL-PALC-IDIOMA     PIC X(02).
004100*---------------------------------------------------------------*
004200* TABLA DE PATRON DE PALABRA DE IDIOMA (PRIORIDAD 3) - MISMO     *
004300* ESQUEMA DE LARGO REAL QUE LA TABLA DE PALABRA CLAVE ANTERIOR   *
004400*---------------------------------------------------------------*
004500 01  TBL-PATRON-DATOS.
004600     02 FILLER   PIC X(60) VALUE
004700        'VIET           04V MANDR          05M CANT           04C FIL'.
004800     02 FILLER   PIC X(60) VALUE
004900        'I           04T TAGALOG        07T HMO            03H KOREAN'.
005000     02 FILLER   PIC X(60) VALUE
005100        '         06K JAPANESE       08J GUJARATI       08S PUNJABI  '.
005200     02 FILLER   PIC X(48) VALUE
005300        '      07S BENGALI        07S URDU           04S '.
005400 01  TBL-PATRON REDEFINES TBL-PATRON-DATOS.
005500     02 TBL-PATR-ENTRADA OCCURS 12 TIMES
005600                          INDEXED BY IDX-PATR.
005700        03 TBL-PATR-PALABRA    PIC X(15).
005800        03 TBL-PATR-LARGO      PIC 9(02).
005900        03 TBL-PATR-IDIOMA     PIC X(02).
006000*---------------------------------------------------------------*
006100* TABLA DE PROGRAMA A IDIOMA (PRIORIDAD 1, CONFIGURABLE, VACIA   *
006200* EN ESTA VERSION - SE DEJA LISTA PARA CARGA FUTURA POR SYSIN)   *
006300*---------------------------------------------------------------*
006400 01  WKS-NUM-PROG-IDIOMA        PIC 9(02) VALUE ZEROS.
006500 01  TBL-PROGIDIOMA.
006600     02 TBL-PI-ENTRADA OCCURS 0 TO 20 TIMES
006700                        DEPENDING ON WKS-NUM-PROG-IDIOMA
006800                        INDEXED BY IDX-PROGID.
006900        03 TBL-PI-PROGRAMA     PIC X(30).
007000        03 TBL-PI-IDIOMA       PIC X(02).
007100*---------------------------------------------------------------*
007200* TABLA DE ABREVIATURA DE MES (PARA EL FORMATO MMM-AA)           *
007300*---------------------------------------------------------------*
007400 01  TBL-MESES-DATOS.
007500     02 FILLER   PIC X(36) VALUE
007600        'JanFebMarAprMayJunJulAugSepOctNovDec'.
007700 01  TBL-MESES REDEFINES TBL-MESES-DATOS.
007800     02 TBL-MES-ABREV OCCURS 12 TIMES PIC X(03).
007900*---------------------------------------------------------------*
008000* TABLA DE DIAS POR MES (ANIO NO BISIESTO - FEBRERO SE AJUSTA    *
008100* EN LA RUTINA DE INCREMENTO DE FECHA CUANDO EL ANIO ES BISIESTO)*
008200*---------------------------------------------------------------*
008300 01  TBL-DIAS-MES-DATOS.
008400     02 FILLER   PIC X(24) VALUE '312831303130313130313031'.
008500 01  TBL-DIAS-MES REDEFINES TBL-DIAS-MES-DATOS.
008600     02 TBL-DIA-FIN-MES OCCURS 12 TIMES PIC 99.
