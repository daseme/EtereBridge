000100******************************************************************
000200* COPY       : LOTPARM                                           *
000300* DESCRIPCION : RENGLON DE PARAMETROS DE LOTE, INGRESADO POR EL  *
000400*             : OPERADOR VIA SYSIN ANTES DE CORRER LA CONVERSION *
000500*             : DE UN ARCHIVO DE PAUTA - SUSTITUYE LOS DIALOGOS  *
000600*             : INTERACTIVOS DEL SISTEMA ORIGINAL                *
000700* PROGRAMADOR : E. RAMIREZ (EEDR)                    04/03/2024  *
000800******************************************************************
000900 01  REG-PARM-LOTE.
001000*      TIPO DE FACTURACION : 'CALENDAR  ' O 'BROADCAST '
001100     02 PARM-TIPO-FACTURACION      PIC X(10).
001200*      TIPO DE INGRESO (REVENUE TYPE), DE LISTA CONFIGURADA
001300     02 PARM-TIPO-INGRESO          PIC X(25).
001400*      BANDERA DE AGENCIA : 'AGENCY    ', 'NON-AGENCY' O 'TRADE
001500     02 PARM-AGENCIA               PIC X(10).
001600*      VENDEDOR, DE LISTA CONFIGURADA
001700     02 PARM-VENDEDOR              PIC X(20).
001800*      COMISION DE AGENCIA, FRACCION 0-1 (ESTANDAR 0.15)
001900     02 PARM-COMISION-AGENCIA      PIC V999.
002000*      TIPO DE PAUTA (SPOT TYPE), DE LISTA CONFIGURADA (EJ. 'COM')
002100     02 PARM-TIPO-PAUTA            PIC X(10).
002200*      AFIDAVIT : 'Y' O 'N'
002300     02 PARM-AFIDAVIT              PIC X(01).
002400        88 PARM-AFIDAVIT-SI                  VALUE 'Y'.
002500        88 PARM-AFIDAVIT-NO                  VALUE 'N'.
002600*      BANDERA WORLDLINK : 'Y' SELECCIONA EL PERFIL DE DEFECTO
002700     02 PARM-WORLDLINK             PIC X(01).
002800        88 PARM-ES-WORLDLINK                 VALUE 'Y'.
002900     02 FILLER                     PIC X(10).
