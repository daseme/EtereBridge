000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* PROGRAM-ID  : PBFACT01
000400* DESCRIPCION : CONVIERTE UN ARCHIVO DE EXTRACTO DE PAUTA
000500*             : PUBLICITARIA (TRAFICO DE TELEVISION) EN UNA HOJA
000600*             : DE FACTURACION DE 23 COLUMNAS, APLICANDO LAS
000700*             : REGLAS DE NEGOCIO DE LIMPIEZA, NORMALIZACION DE
000800*             : HORARIO, REEMPLAZO DE MERCADO, REDONDEO DE
000900*             : DURACION, CALCULO DE MES BROADCAST, DETECCION DE
001000*             : IDIOMA Y COMISION DE AGENCIA
001100******************************************************************
001200 PROGRAM-ID.    PBFACT01.
001300 AUTHOR.        E. RAMIREZ.
001400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - FACTURACION.
001500 DATE-WRITTEN.  03/04/1989.
001600 DATE-COMPILED.
001700 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
001800******************************************************************
001900* BITACORA DE CAMBIOS
002000*-----------------------------------------------------------------
002100* FECHA     PROGR  TICKET     DESCRIPCION
002200*-----------------------------------------------------------------
002300* 03/04/89  EEDR   REQ-4471   VERSION ORIGINAL - LECTURA DE
002400*                             EXTRACTO Y ARMADO DE HOJA DE
002500*                             FACTURACION DE 23 COLUMNAS.
002600* 19/09/89  EEDR   REQ-4512   SE AGREGA REEMPLAZO DE MERCADO
002700*                             (NEW YORK/NYC, LA/LOS ANGELES,
002800*                             SFO/SAN FRANCISCO).
002900* 05/02/90  JCLM   REQ-4599   SE AGREGA REDONDEO DE DURACION A
003000*                             LA QUINCENA DE SEGUNDO MAS CERCANA.
003100* 22/07/90  EEDR   REQ-4650   CALCULO DE MES BROADCAST (DOMINGO
003200*                             SIGUIENTE A LA FECHA DE AIRE).
003300* 14/01/91  JCLM   REQ-4703   SE AGREGA DETECCION DE IDIOMA POR
003400*                             PALABRA CLAVE Y PATRON DE PALABRA.
003500* 30/06/92  EEDR   REQ-4801   SE AGREGA PERFIL DE DEFECTO PARA
003600*                             CUENTAS WORLDLINK.
003700* 11/03/93  MAGR   REQ-4855   CALCULO DE COMISION DE AGENCIA
003800*                             (BROKER FEE) SOBRE LA TARIFA BRUTA.
003900* 08/11/94  EEDR   REQ-4920   SE AGREGA EL RESUMEN DE PROCESO POR
004000*                             MERCADO, MEDIO, DIA DE LA SEMANA,
004100*                             PROGRAMA E IDIOMA.
004200* 27/02/96  JCLM   REQ-5001   SE AGREGA LA BITACORA DE RESULTADOS
004300*                             INTERMEDIOS PARA EL RESUMEN DE LOTE.
004400* 19/08/97  MAGR   REQ-5090   CORRECCION EN LA LIMPIEZA DE TARIFA
004500*                             BRUTA CUANDO VIENE CON SIGNO NEGATIV
004600* 03/12/98  EEDR   Y2K-0037   REVISION DE AMBIENTE 2000 - LA FECHA
004700*                             DE AIRE SE MANEJA COMO AAAA-MM-DD EN
004800*                             TODA LA CADENA, NO SE ENCONTRARON
004900*                             VENTANAS DE SIGLO EN ESTE PROGRAMA.
005000* 22/01/99  JCLM   Y2K-0037   PRUEBA DE REGRESION CON PAUTAS DE
005100*                             DICIEMBRE/1999 Y ENERO/2000 - OK.
005200* 16/09/00  MAGR   REQ-5188   SE AGREGA TABLA DE PROGRAMA A IDIOMA
005300*                             CONFIGURABLE (PRIORIDAD 1).
005400* 05/05/03  EEDR   REQ-5301   SE AGREGA NUMERO DE SPOT AL RENGLON
005500*                             DE FACTURACION (COLUMNA 23).
005600* 14/10/06  JCLM   REQ-5455   AJUSTE DE ANCHO DE DESCRIPCION DE
005700*                             PROGRAMA A 30 POSICIONES.
005800* 09/05/09  MAGR   REQ-5501   CORRECCION: CODIGO DE FACTURA CON
005900*                             SOLO UNA REFERENCIA PRESENTE YA NO
006000*                             RECHAZA EL ARCHIVO - SE FACTURA CON
006100*                             LA REFERENCIA DISPONIBLE, EN BLANCO
006200*                             SI NINGUNA DE LAS DOS VINO.
006300* 22/02/10  EEDR   REQ-5533   SE AGREGAN LAS VALIDACIONES DE
006400*                             RENGLON DE DETALLE QUE FALTABAN:
006500*                             RANGO DE HORA EN BLANCO, FECHA DE
006600*                             AIRE EN BLANCO, RENGLON DE TOTALES
006700*                             (TEXTBOX) Y SPOTS SIN UBICAR
006800*                             (UNPLACED), CONTADOS APARTE.
006900* 30/11/11  JCLM   REQ-5560   EL MES DE FACTURACION AHORA EMITE
007000*                             "No Date"/"Invalid Date" CUANDO LA
007100*                             FECHA DE AIRE VIENE VACIA O NO SE
007200*                             PUEDE INTERPRETAR, EN VEZ DE DEJAR
007300*                             LA COLUMNA EN BLANCO (DETPBLT Y
007400*                             FACPBLT SE AMPLIAN A 12 POSICIONES).
007500* 14/06/12  MAGR   REQ-5588   EL RESUMEN DE PROCESO POR ARCHIVO
007600*                             AHORA IMPRIME EL NUMERO DE PROGRAMAS
007700*                             DISTINTOS Y EL RANGO DE FECHAS DE
007800*                             AIRE (MINIMA, MAXIMA Y DIAS).
007900* 03/09/13  EEDR   REQ-5602   SE CORRIGE EL AVISO DE ERROR AL ABRIR
008000*                             SPOTENT PARA USAR EL RECUADRO DE
008100*                             ASTERISCOS Y UPON CONSOLE, IGUAL AL
008200*                             RESTO DE LOS AVISOS DEL DEPARTAMENTO.
008300******************************************************************
008400 ENVIRONMENT DIVISION.
008500 CONFIGURATION SECTION.
008600 SOURCE-COMPUTER.  IBM-370.
008700 OBJECT-COMPUTER.  IBM-370.
008800 SPECIAL-NAMES.
008900     C01 IS TOP-OF-FORM
009000     UPSI-0 ON WLINK-ON OFF WLINK-OFF.
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300     SELECT SPOTENT  ASSIGN TO SPOTENT
009400            ORGANIZATION IS LINE SEQUENTIAL
009500            FILE STATUS  IS FS-SPOTENT.
009600     SELECT HOJAFACT ASSIGN TO HOJAFACT
009700            ORGANIZATION IS LINE SEQUENTIAL
009800            FILE STATUS  IS FS-HOJAFACT.
009900     SELECT RESUMEN  ASSIGN TO RESUMEN
010000            ORGANIZATION IS LINE SEQUENTIAL
010100            FILE STATUS  IS FS-RESUMEN.
010200     SELECT BITACOR  ASSIGN TO BITACOR
010300            ORGANIZATION IS LINE SEQUENTIAL
010400            FILE STATUS  IS FS-BITACOR.
010500
010600 DATA DIVISION.
010700 FILE SECTION.
010800 FD  SPOTENT
010900     LABEL RECORDS ARE STANDARD
011000     RECORDING MODE IS F.
011100 01  REG-ENTRADA-CRUDO             PIC X(250).
011200
011300 FD  HOJAFACT
011400     LABEL RECORDS ARE STANDARD
011500     RECORDING MODE IS F.
011600     COPY FACPBLT.
011700
011800 FD  RESUMEN
011900     LABEL RECORDS ARE STANDARD
012000     RECORDING MODE IS F.
012100 01  REG-RESUMEN                   PIC X(132).
012200
012300 FD  BITACOR
012400     LABEL RECORDS ARE STANDARD
012500     RECORDING MODE IS F.
012600 01  REG-BITACORA                  PIC X(132).
012700
012800 WORKING-STORAGE SECTION.
012900*---------------------------------------------------------------*
013000* ESTADO DE ARCHIVOS
013100*---------------------------------------------------------------*
013200 01  WKS-FILE-STATUS.
013300     02 FS-SPOTENT                 PIC 9(02) VALUE ZEROS.
013400     02 FS-HOJAFACT                PIC 9(02) VALUE ZEROS.
013500     02 FS-RESUMEN                 PIC 9(02) VALUE ZEROS.
013600     02 FS-BITACOR                 PIC 9(02) VALUE ZEROS.
013700     02 FILLER                     PIC X(10) VALUE SPACES.
013800*---------------------------------------------------------------*
013900* COPY DE LOS RENGLONES DE TRABAJO
014000*---------------------------------------------------------------*
014100 COPY ENCPBLT.
014200 COPY DETPBLT.
014300 COPY LOTPARM.
014400 COPY TBLPBLT.
014500*---------------------------------------------------------------*
014600* BANDERAS DE CONTROL
014700*---------------------------------------------------------------*
014800 01  WKS-SWITCHES.
014900     02 WKS-SW-FIN-ARCHIVO         PIC X(01) VALUE 'N'.
015000        88 WKS-FIN-ARCHIVO                   VALUE 'S'.
015100     02 WKS-SW-IDIOMA-HALLADO      PIC X(01) VALUE 'N'.
015200        88 WKS-IDIOMA-HALLADO                VALUE 'S'.
015300     02 WKS-SW-ENCONTRADO          PIC X(01) VALUE 'N'.
015400        88 WKS-ENCONTRADO                    VALUE 'S'.
015500     02 WKS-SW-PUNTO-VISTO         PIC X(01) VALUE 'N'.
015600     02 WKS-SW-TARIFA-NEG          PIC X(01) VALUE 'N'.
015700     02 WKS-SW-DUR-PUNTO-VISTO     PIC X(01) VALUE 'N'.
015800     02 WKS-SW-ANIO-BISIESTO       PIC X(01) VALUE 'N'.
015900        88 WKS-ANIO-ES-BISIESTO              VALUE 'S'.
016000     02 FILLER                     PIC X(10) VALUE SPACES.
016100*---------------------------------------------------------------*
016200* CONTADORES Y ACUMULADORES DEL ARCHIVO EN PROCESO
016300*---------------------------------------------------------------*
016400 01  WKS-CONTADORES.
016500     02 WKS-LINEAS-LEIDAS          PIC 9(07) COMP VALUE ZEROS.
016600     02 WKS-SPOTS-LEIDOS           PIC 9(07) COMP VALUE ZEROS.
016700     02 WKS-SPOTS-ESCRITOS         PIC 9(07) COMP VALUE ZEROS.
016800     02 WKS-SPOTS-DESCARTADOS      PIC 9(07) COMP VALUE ZEROS.
016900     02 WKS-SPOTS-SIN-UBICAR       PIC 9(07) COMP VALUE ZEROS.
017000     02 WKS-CONTADOR-SALTO         PIC 9(02) COMP VALUE ZEROS.
017100 01  WKS-ACUMULADORES-MONTO.
017200     02 WKS-TOTAL-BRUTO            PIC S9(09)V99 VALUE ZEROS.
017300     02 WKS-PROMEDIO-BRUTO         PIC S9(09)V99 VALUE ZEROS.
017400*---------------------------------------------------------------*
017500* TABLAS DE RESUMEN POR ARCHIVO (MERCADO, MEDIO, PROGRAMA)
017600*---------------------------------------------------------------*
017700 01  WKS-NUM-MERCADOS              PIC 9(02) COMP VALUE ZEROS.
017800 01  WKS-TABLA-MERCADOS.
017900     02 WKS-RM-ENTRADA OCCURS 50 TIMES INDEXED BY IDX-RM.
018000        03 WKS-RM-NOMBRE           PIC X(20) VALUE SPACES.
018100        03 WKS-RM-CUENTA           PIC 9(05) COMP VALUE ZEROS.
018200 01  WKS-NUM-MEDIOS                PIC 9(02) COMP VALUE ZEROS.
018300 01  WKS-TABLA-MEDIOS.
018400     02 WKS-MD-ENTRADA OCCURS 20 TIMES INDEXED BY IDX-MD.
018500        03 WKS-MD-NOMBRE           PIC X(10) VALUE SPACES.
018600        03 WKS-MD-CUENTA           PIC 9(05) COMP VALUE ZEROS.
018700 01  WKS-NUM-PROGRAMAS             PIC 9(02) COMP VALUE ZEROS.
018800 01  WKS-TABLA-PROGRAMAS.
018900     02 WKS-PR-ENTRADA OCCURS 80 TIMES INDEXED BY IDX-PR.
019000        03 WKS-PR-NOMBRE           PIC X(30) VALUE SPACES.
019100        03 WKS-PR-CUENTA           PIC 9(05) COMP VALUE ZEROS.
019200 01  WKS-NUM-IDIOMAS                PIC 9(02) COMP VALUE ZEROS.
019300 01  WKS-TABLA-IDIOMAS.
019400     02 WKS-ID-ENTRADA OCCURS 15 TIMES INDEXED BY IDX-ID.
019500        03 WKS-ID-CODIGO           PIC X(02) VALUE SPACES.
019600        03 WKS-ID-CUENTA           PIC 9(05) COMP VALUE ZEROS.
019700 01  WKS-CONTEO-DIA-SEMANA.
019800     02 WKS-DIA-SEM-CUENTA OCCURS 7 TIMES PIC 9(05) COMP.
019900*---------------------------------------------------------------*
020000* CAMPOS DE TRABAJO PARA EXTRACCION DE ENCABEZADO
020100*---------------------------------------------------------------*
020200 01  WKS-ENCABEZADO-AUX.
020300     02 WKS-PUNTERO-UNSTR          PIC 9(03) COMP VALUE 1.
020400*---------------------------------------------------------------*
020500* CAMPOS DE TRABAJO PARA LIMPIEZA DE NUMERO DE LINEA Y DE SPOT
020600*---------------------------------------------------------------*
020700 01  WKS-LIMPIA-NUMEROS.
020800     02 WKS-DIGITOS-LINEA          PIC X(12) VALUE SPACES.
020900     02 WKS-LARGO-DIGITOS-LIN      PIC 9(02) COMP VALUE ZEROS.
021000     02 WKS-POS-LEE-LIN            PIC 9(02) COMP VALUE ZEROS.
021100     02 WKS-POS-DESTINO-LIN        PIC 9(02) COMP VALUE ZEROS.
021200     02 WKS-TEMP-LINEA-X6          PIC X(06) VALUE ZEROS.
021300     02 WKS-DIGITOS-SPOT           PIC X(08) VALUE SPACES.
021400     02 WKS-LARGO-DIGITOS-SPO      PIC 9(02) COMP VALUE ZEROS.
021500     02 WKS-POS-LEE-SPO            PIC 9(02) COMP VALUE ZEROS.
021600     02 WKS-POS-DESTINO-SPO        PIC 9(02) COMP VALUE ZEROS.
021700     02 WKS-TEMP-SPOT-X4           PIC X(04) VALUE ZEROS.
021800*---------------------------------------------------------------*
021900* CAMPOS DE TRABAJO PARA LIMPIEZA DE TARIFA BRUTA
022000*---------------------------------------------------------------*
022100 01  WKS-LIMPIA-TARIFA.
022200     02 WKS-DIGITOS-TARIFA         PIC X(15) VALUE SPACES.
022300     02 WKS-LARGO-DIGITOS-TAR      PIC 9(02) COMP VALUE ZEROS.
022400     02 WKS-DECIMALES-TARIFA       PIC 9(02) COMP VALUE ZEROS.
022500     02 WKS-LARGO-ENTERO-TAR       PIC 9(02) COMP VALUE ZEROS.
022600     02 WKS-POS-LEE-TAR            PIC 9(02) COMP VALUE ZEROS.
022700     02 WKS-POS-DESTINO-TAR        PIC 9(02) COMP VALUE ZEROS.
022800     02 WKS-TEMP-TARIFA-X11        PIC X(11) VALUE ZEROS.
022900     02 WKS-TARIFA-SIN-SIGNO       PIC 9(09)V99 VALUE ZEROS.
023000*---------------------------------------------------------------*
023100* CAMPOS DE TRABAJO PARA LIMPIEZA DE DURACION
023200*---------------------------------------------------------------*
023300 01  WKS-LIMPIA-DURACION.
023400     02 WKS-DIGITOS-DUR            PIC X(10) VALUE SPACES.
023500     02 WKS-LARGO-DIGITOS-DUR      PIC 9(02) COMP VALUE ZEROS.
023600     02 WKS-DECIMALES-DUR          PIC 9(02) COMP VALUE ZEROS.
023700     02 WKS-LARGO-ENTERO-DUR       PIC 9(02) COMP VALUE ZEROS.
023800     02 WKS-POS-LEE-DUR            PIC 9(02) COMP VALUE ZEROS.
023900     02 WKS-POS-DESTINO-DUR        PIC 9(02) COMP VALUE ZEROS.
024000     02 WKS-TEMP-DUR-X6            PIC X(06) VALUE ZEROS.
024100     02 WKS-QUINCENAS-DUR          PIC 9(03) VALUE ZEROS.
024200*---------------------------------------------------------------*
024300* CAMPOS DE TRABAJO PARA NORMALIZACION DE HORARIO
024400*---------------------------------------------------------------*
024500 01  WKS-NORMALIZA-HORA.
024600     02 WKS-HORA-CRUDA-1           PIC X(12) VALUE SPACES.
024700     02 WKS-HORA-CRUDA-2           PIC X(12) VALUE SPACES.
024800     02 WKS-HORA-CRUDA-ACTUAL      PIC X(12) VALUE SPACES.
024900     02 WKS-HORA-NORM-ACTUAL       PIC X(08) VALUE SPACES.
025000     02 WKS-TOK-1                  PIC X(04) VALUE SPACES.
025100     02 WKS-TOK-2                  PIC X(04) VALUE SPACES.
025200     02 WKS-TOK-3                  PIC X(04) VALUE SPACES.
025300     02 WKS-TOK-4                  PIC X(04) VALUE SPACES.
025400     02 WKS-HORA-H                 PIC 99 VALUE ZEROS.
025500     02 WKS-HORA-M                 PIC 99 VALUE ZEROS.
025600     02 WKS-HORA-S                 PIC 99 VALUE ZEROS.
025700     02 WKS-SW-HORA-PM             PIC X(01) VALUE 'N'.
025800        88 WKS-HORA-ES-PM                    VALUE 'S'.
025900     02 WKS-SW-HORA-AM             PIC X(01) VALUE 'N'.
026000        88 WKS-HORA-ES-AM                    VALUE 'S'.
026100*---------------------------------------------------------------*
026200* CAMPOS DE TRABAJO PARA EL CALCULO DE MES BROADCAST (JULIANO)
026300*---------------------------------------------------------------*
026400 01  WKS-CALCULO-JULIANO.
026500     02 WKS-ANIO-CALC              PIC 9(04) COMP VALUE ZEROS.
026600     02 WKS-MES-CALC               PIC 9(02) COMP VALUE ZEROS.
026700     02 WKS-DIA-CALC               PIC 9(02) COMP VALUE ZEROS.
026800     02 WKS-JUL-A                  PIC 9(04) COMP VALUE ZEROS.
026900     02 WKS-JUL-Y                  PIC 9(06) COMP VALUE ZEROS.
027000     02 WKS-JUL-M                  PIC 9(04) COMP VALUE ZEROS.
027100     02 WKS-JUL-T1                 PIC 9(08) COMP VALUE ZEROS.
027200     02 WKS-JUL-T2                 PIC 9(08) COMP VALUE ZEROS.
027300     02 WKS-JUL-T3                 PIC 9(08) COMP VALUE ZEROS.
027400     02 WKS-JUL-T4                 PIC 9(08) COMP VALUE ZEROS.
027500     02 WKS-JULIANO                PIC 9(09) COMP VALUE ZEROS.
027600     02 WKS-DIA-SEMANA-0DOM        PIC 9(01) COMP VALUE ZEROS.
027700     02 WKS-DIA-SEMANA-1LUN        PIC 9(01) COMP VALUE ZEROS.
027800     02 WKS-RESIDUO-DIV7           PIC 9(01) COMP VALUE ZEROS.
027900     02 WKS-RESIDUO-BISIESTO       PIC 9(03) COMP VALUE ZEROS.
028000     02 WKS-P-ANIO                 PIC 9(04) VALUE ZEROS.
028100     02 WKS-P-MES                  PIC 9(02) VALUE ZEROS.
028200*---------------------------------------------------------------*
028300* 14/06/12 MAGR - RANGO DE FECHAS DE AIRE DEL ARCHIVO (REQ-5588) *
028400*---------------------------------------------------------------*
028500 01  WKS-RANGO-FECHAS-AIRE.
028600     02 WKS-SPOTS-CON-FECHA        PIC 9(07) COMP VALUE ZEROS.
028700     02 WKS-FECHA-AIRE-MINIMA      PIC X(10) VALUE SPACES.
028800     02 WKS-FECHA-AIRE-MAXIMA      PIC X(10) VALUE SPACES.
028900     02 WKS-JULIANO-MINIMO         PIC 9(09) COMP VALUE ZEROS.
029000     02 WKS-JULIANO-MAXIMO         PIC 9(09) COMP VALUE ZEROS.
029100     02 WKS-DIAS-RANGO             PIC 9(07) COMP VALUE ZEROS.
029200     02 FILLER                     PIC X(10) VALUE SPACES.
029300*---------------------------------------------------------------*
029400* 22/02/10 EEDR - AUXILIARES PARA VALIDAR EL RENGLON DE DETALLE *
029500* (RANGO DE HORA, FECHA DE AIRE, TOTALES Y SIN UBICAR) REQ-5533 *
029600*---------------------------------------------------------------*
029700 01  WKS-VALIDA-DETALLE-AUX.
029800     02 WKS-FECHA-AIRE-MAYUS       PIC X(10) VALUE SPACES.
029900     02 WKS-CONT-TEXTBOX           PIC 9(02) COMP VALUE ZEROS.
030000     02 FILLER                     PIC X(10) VALUE SPACES.
030100*---------------------------------------------------------------*
030200* MENSAJES Y RENGLONES DE REPORTE
030300*---------------------------------------------------------------*
030400 01  WKS-MENSAJE-ERROR-ARCHIVO     PIC X(60) VALUE SPACES.
030500 01  WKS-DESCRIPCION-MAYUS         PIC X(60) VALUE SPACES.
030600 01  WKS-CONTADOR-INSPECT          PIC 9(03) COMP VALUE ZEROS.
030700 01  WKS-NOMBRE-BILL-CODE          PIC X(51) VALUE SPACES.
030800 01  WKS-LARGO-REF1                PIC 9(02) COMP VALUE ZEROS.
030900 01  WKS-LARGO-REF2                PIC 9(02) COMP VALUE ZEROS.
031000*---------------------------------------------------------------*
031100* LINEA DE ENCABEZADO DE LA HOJA DE FACTURACION                  *
031200*---------------------------------------------------------------*
031300 01  WKS-LINEA-TITULOS             PIC X(132) VALUE SPACES.
031400 01  WKS-TIT-01                    PIC X(11) VALUE 'CODFACTURA '.
031500 01  WKS-TIT-02                    PIC X(11) VALUE 'FECHA-AIRE '.
031600 01  WKS-TIT-03                    PIC X(09) VALUE 'ENTRA    '.
031700 01  WKS-TIT-04                    PIC X(09) VALUE 'SALE     '.
031800 01  WKS-TIT-05                    PIC X(06) VALUE 'DUR   '.
031900 01  WKS-TIT-06                    PIC X(11) VALUE 'MEDIO      '.
032000 01  WKS-TIT-07                    PIC X(31) VALUE
032100         'PROGRAMA                       '.
032200 01  WKS-TIT-08                    PIC X(21) VALUE
032300         'MERCADO              '.
032400 01  WKS-TIT-09                    PIC X(12) VALUE 'TARIFA-BRUTA'.
032500
032600 PROCEDURE DIVISION.
032700*=================================================================
032800* 000-PRINCIPAL - CONTROLA EL FLUJO COMPLETO DE UN ARCHIVO DE
032900* PAUTA: ABRE ARCHIVOS, LEE EL ENCABEZADO Y EL PARAMETRO DE LOTE,
033000* PROCESA CADA RENGLON DE DETALLE, ESCRIBE EL RESUMEN Y LA
033100* BITACORA, Y CIERRA TODO ANTES DE TERMINAR EL PASO.
033200*=================================================================
033300 000-PRINCIPAL SECTION.
033400     PERFORM 100-ABRIR-ARCHIVOS
033500     PERFORM 150-ACEPTA-PARAMETROS-LOTE
033600     PERFORM 200-LEER-ENCABEZADO
033700     IF ENC-ENCABEZADO-VALIDO
033800         PERFORM 250-SALTA-LINEAS-ENCABEZADO
033900         PERFORM 300-LEER-Y-LIMPIAR-DETALLE
034000             THRU 300-LEER-Y-LIMPIAR-DETALLE-E
034100             UNTIL WKS-FIN-ARCHIVO
034200         PERFORM 330-VERIFICA-HAY-DATOS
034300     END-IF
034400     IF ENC-ENCABEZADO-VALIDO
034500         PERFORM 700-ESCRIBE-RESUMEN-ARCHIVO
034600             THRU 700-ESCRIBE-RESUMEN-ARCHIVO-E
034700     END-IF
034800     PERFORM 800-ESCRIBE-BITACORA
034900     PERFORM 900-CIERRA-ARCHIVOS
035000     IF ENC-ENCABEZADO-VALIDO
035100         MOVE ZEROS TO RETURN-CODE
035200     ELSE
035300         MOVE 91 TO RETURN-CODE
035400     END-IF
035500     STOP RUN.
035600 000-PRINCIPAL-E. EXIT.
035700*=================================================================
035800* 100-ABRIR-ARCHIVOS - ABRE LOS 4 ARCHIVOS DEL PASO. SI CUALQUIER
035900* OPEN FALLA SE CONSIDERA UN ERROR FATAL DEL PASO.
036000*=================================================================
036100 100-ABRIR-ARCHIVOS SECTION.
036200     OPEN INPUT  SPOTENT
036300     IF FS-SPOTENT NOT = '00'
036400         DISPLAY '**************************************************'
036500             UPON CONSOLE
036600         DISPLAY '*  ERROR AL ABRIR SPOTENT  - FS = ' FS-SPOTENT
036700             UPON CONSOLE
036800         DISPLAY '**************************************************'
036900             UPON CONSOLE
037000         MOVE 91 TO RETURN-CODE
037100         STOP RUN
037200     END-IF
037300     OPEN OUTPUT HOJAFACT
037400     OPEN EXTEND RESUMEN
037500     IF FS-RESUMEN = '35'
037600         CLOSE RESUMEN
037700         OPEN OUTPUT RESUMEN
037800     END-IF
037900     OPEN EXTEND BITACOR
038000     IF FS-BITACOR = '35'
038100         CLOSE BITACOR
038200         OPEN OUTPUT BITACOR
038300     END-IF.
038400 100-ABRIR-ARCHIVOS-E. EXIT.
038500*=================================================================
038600* 150-ACEPTA-PARAMETROS-LOTE - RECIBE POR SYSIN LOS DATOS DE LOTE
038700* QUE EN EL SISTEMA ORIGINAL SE CAPTURABAN POR DIALOGO (TIPO DE
038800* FACTURACION, TIPO DE INGRESO, AGENCIA, VENDEDOR, COMISION,
038900* TIPO DE PAUTA, AFIDAVIT Y LA BANDERA DE PERFIL WORLDLINK).
039000*=================================================================
039100 150-ACEPTA-PARAMETROS-LOTE SECTION.
039200     ACCEPT REG-PARM-LOTE FROM SYSIN
039300     IF PARM-ES-WORLDLINK
039400         PERFORM 160-APLICA-PERFIL-WORLDLINK
039500     END-IF.
039600 150-ACEPTA-PARAMETROS-LOTE-E. EXIT.
039700*=================================================================
039800* 160-APLICA-PERFIL-WORLDLINK - SUSTITUYE LOS PARAMETROS DE LOTE
039900* CAPTURADOS POR LOS VALORES FIJOS DE DEFECTO PARA CUENTAS
040000* WORLDLINK (REQ-4801).
040100*=================================================================
040200 160-APLICA-PERFIL-WORLDLINK SECTION.                             REQ-4801
040300     MOVE 'BROADCAST '                 TO PARM-TIPO-FACTURACION
040400     MOVE 'DIRECT RESPONSE SALES    '  TO PARM-TIPO-INGRESO
040500     MOVE 'AGENCY    '                 TO PARM-AGENCIA
040600     MOVE 'HOUSE               '       TO PARM-VENDEDOR
040700     MOVE .150                         TO PARM-COMISION-AGENCIA
040800     MOVE 'COM       '                 TO PARM-TIPO-PAUTA
040900     MOVE 'Y'                          TO PARM-AFIDAVIT.
041000 160-APLICA-PERFIL-WORLDLINK-E. EXIT.
041100*=================================================================
041200* 200-LEER-ENCABEZADO - LEE LOS RENGLONES 1 Y 2 DEL ARCHIVO
041300* (NOMBRES DE CAMPO Y VALORES DE CAMPO), LOS PARTE POR COMA EN
041400* ARREGLOS DE TRABAJO Y UBICA LAS DOS REFERENCIAS DE ORDEN.
041500*=================================================================
041600 200-LEER-ENCABEZADO SECTION.
041700     MOVE 'N' TO WKS-SW-FIN-ARCHIVO
041800     MOVE 'N' TO ENC-SW-ENCABEZADO-OK
041900     READ SPOTENT INTO ENCC-LINEA-NOMBRES
042000         AT END MOVE 'S' TO WKS-SW-FIN-ARCHIVO
042100     END-READ
042200     IF NOT WKS-FIN-ARCHIVO
042300         READ SPOTENT INTO ENCC-LINEA-VALORES
042400             AT END MOVE 'S' TO WKS-SW-FIN-ARCHIVO
042500         END-READ
042600     END-IF
042700     IF WKS-FIN-ARCHIVO
042800         MOVE 'ARCHIVO SIN ENCABEZADO - MENOS DE 2 RENGLONES'
042900             TO WKS-MENSAJE-ERROR-ARCHIVO
043000     ELSE
043100         PERFORM 205-PARTE-ENCABEZADO
043200         PERFORM 210-GENERA-CODIGO-FACTURA
043300     END-IF.
043400 200-LEER-ENCABEZADO-E. EXIT.
043500*=================================================================
043600* 205-PARTE-ENCABEZADO - DESCOMPONE LOS DOS RENGLONES POR COMA EN
043700* LOS ARREGLOS DE NOMBRES Y VALORES, Y UBICA TEXTBOX180/TEXTBOX171
043800*=================================================================
043900 205-PARTE-ENCABEZADO SECTION.
044000     MOVE ZEROS TO ENCC-CUENTA-NOMBRES
044100     UNSTRING ENCC-LINEA-NOMBRES DELIMITED BY ','
044200         INTO ENCC-NOMBRE(01) ENCC-NOMBRE(02) ENCC-NOMBRE(03)
044300              ENCC-NOMBRE(04) ENCC-NOMBRE(05) ENCC-NOMBRE(06)
044400              ENCC-NOMBRE(07) ENCC-NOMBRE(08) ENCC-NOMBRE(09)
044500              ENCC-NOMBRE(10) ENCC-NOMBRE(11) ENCC-NOMBRE(12)
044600              ENCC-NOMBRE(13) ENCC-NOMBRE(14) ENCC-NOMBRE(15)
044700              ENCC-NOMBRE(16) ENCC-NOMBRE(17) ENCC-NOMBRE(18)
044800              ENCC-NOMBRE(19) ENCC-NOMBRE(20) ENCC-NOMBRE(21)
044900              ENCC-NOMBRE(22) ENCC-NOMBRE(23) ENCC-NOMBRE(24)
045000              ENCC-NOMBRE(25) ENCC-NOMBRE(26) ENCC-NOMBRE(27)
045100              ENCC-NOMBRE(28) ENCC-NOMBRE(29) ENCC-NOMBRE(30)
045200         TALLYING IN ENCC-CUENTA-NOMBRES
045300     END-UNSTRING
045400     MOVE ZEROS TO ENCC-CUENTA-VALORES
045500     UNSTRING ENCC-LINEA-VALORES DELIMITED BY ','
045600         INTO ENCC-VALOR(01) ENCC-VALOR(02) ENCC-VALOR(03)
045700              ENCC-VALOR(04) ENCC-VALOR(05) ENCC-VALOR(06)
045800              ENCC-VALOR(07) ENCC-VALOR(08) ENCC-VALOR(09)
045900              ENCC-VALOR(10) ENCC-VALOR(11) ENCC-VALOR(12)
046000              ENCC-VALOR(13) ENCC-VALOR(14) ENCC-VALOR(15)
046100              ENCC-VALOR(16) ENCC-VALOR(17) ENCC-VALOR(18)
046200              ENCC-VALOR(19) ENCC-VALOR(20) ENCC-VALOR(21)
046300              ENCC-VALOR(22) ENCC-VALOR(23) ENCC-VALOR(24)
046400              ENCC-VALOR(25) ENCC-VALOR(26) ENCC-VALOR(27)
046500              ENCC-VALOR(28) ENCC-VALOR(29) ENCC-VALOR(30)
046600         TALLYING IN ENCC-CUENTA-VALORES
046700     END-UNSTRING
046800     MOVE SPACES TO ENC-REF-UNO ENC-REF-DOS
046900     IF ENCC-CUENTA-NOMBRES > 0
047000         SET IDX-ENC-NOM TO 1
047100         SEARCH ENCC-NOMBRE
047200             AT END CONTINUE
047300             WHEN ENCC-NOMBRE(IDX-ENC-NOM) = 'Textbox180'
047400                 MOVE ENCC-VALOR(IDX-ENC-NOM) TO ENC-REF-UNO
047500         END-SEARCH
047600         SET IDX-ENC-NOM TO 1
047700         SEARCH ENCC-NOMBRE
047800             AT END CONTINUE
047900             WHEN ENCC-NOMBRE(IDX-ENC-NOM) = 'Textbox171'
048000                 MOVE ENCC-VALOR(IDX-ENC-NOM) TO ENC-REF-DOS
048100         END-SEARCH
048200     END-IF.
048300 205-PARTE-ENCABEZADO-E. EXIT.
048400*=================================================================
048500* 210-GENERA-CODIGO-FACTURA - ARMA EL CODIGO DE FACTURA COMO
048600* REF-UNO ":" REF-DOS, SIN LOS ESPACIOS DE RELLENO A LA DERECHA.
048700* SI VIENE SOLO UNA DE LAS DOS REFERENCIAS, EL CODIGO DE FACTURA
048800* QUEDA CON ESA REFERENCIA SOLA; SI NO VIENE NINGUNA, QUEDA EN
048900* BLANCO.  NINGUNO DE LOS TRES CASOS RECHAZA EL ARCHIVO (VER
049000* BITACORA DE CAMBIOS, REQ-5501).
049100*=================================================================
049200 210-GENERA-CODIGO-FACTURA SECTION.                               REQ-5501
049300     MOVE 20 TO WKS-LARGO-REF1
049400     PERFORM 211-ACORTA-REF1
049500         UNTIL WKS-LARGO-REF1 = 1
049600            OR ENC-REF-UNO(WKS-LARGO-REF1:1) NOT = SPACE
049700     MOVE 30 TO WKS-LARGO-REF2
049800     PERFORM 212-ACORTA-REF2
049900         UNTIL WKS-LARGO-REF2 = 1
050000            OR ENC-REF-DOS(WKS-LARGO-REF2:1) NOT = SPACE
050100     MOVE SPACES TO WKS-NOMBRE-BILL-CODE
050200     IF ENC-REF-UNO NOT = SPACES AND ENC-REF-DOS NOT = SPACES
050300         STRING ENC-REF-UNO(1:WKS-LARGO-REF1) DELIMITED BY SIZE
050400                ':'                    DELIMITED BY SIZE
050500                ENC-REF-DOS(1:WKS-LARGO-REF2) DELIMITED BY SIZE
050600             INTO WKS-NOMBRE-BILL-CODE
050700         END-STRING
050800     ELSE
050900         IF ENC-REF-UNO NOT = SPACES
051000             MOVE ENC-REF-UNO(1:WKS-LARGO-REF1)
051100                 TO WKS-NOMBRE-BILL-CODE
051200         ELSE
051300             IF ENC-REF-DOS NOT = SPACES
051400                 MOVE ENC-REF-DOS(1:WKS-LARGO-REF2)
051500                     TO WKS-NOMBRE-BILL-CODE
051600             END-IF
051700         END-IF
051800     END-IF
051900     MOVE WKS-NOMBRE-BILL-CODE TO ENC-CODIGO-FACTURA
052000     MOVE 'S' TO ENC-SW-ENCABEZADO-OK.
052100 210-GENERA-CODIGO-FACTURA-E. EXIT.
052200
052300 211-ACORTA-REF1 SECTION.
052400     SUBTRACT 1 FROM WKS-LARGO-REF1.
052500 211-ACORTA-REF1-E. EXIT.
052600
052700 212-ACORTA-REF2 SECTION.
052800     SUBTRACT 1 FROM WKS-LARGO-REF2.
052900 212-ACORTA-REF2-E. EXIT.
053000*=================================================================
053100* 250-SALTA-LINEAS-ENCABEZADO - EL EXTRACTO TRAE DOS RENGLONES
053200* ADICIONALES DE ENCABEZADO (RENGLONES 3 Y 4) ANTES DE LLEGAR AL
053300* PRIMER RENGLON DE DETALLE. SE LEEN Y SE DESCARTAN.
053400*=================================================================
053500 250-SALTA-LINEAS-ENCABEZADO SECTION.
053600     MOVE ZEROS TO WKS-CONTADOR-SALTO
053700     PERFORM 251-LEE-Y-DESCARTA
053800         UNTIL WKS-CONTADOR-SALTO = 2 OR WKS-FIN-ARCHIVO.
053900 250-SALTA-LINEAS-ENCABEZADO-E. EXIT.
054000
054100 251-LEE-Y-DESCARTA SECTION.
054200     READ SPOTENT INTO REG-ENTRADA-CRUDO
054300         AT END MOVE 'S' TO WKS-SW-FIN-ARCHIVO
054400     END-READ
054500     ADD 1 TO WKS-CONTADOR-SALTO.
054600 251-LEE-Y-DESCARTA-E. EXIT.
054700*=================================================================
054800* 300-LEER-Y-LIMPIAR-DETALLE - CICLO PRINCIPAL DE LECTURA. LEE UN
054900* RENGLON DE DETALLE, LO PARTE POR COMA, LO VALIDA Y, SI ES
055000* UTILIZABLE, LE APLICA TODAS LAS TRANSFORMACIONES Y LO ESCRIBE
055100* EN LA HOJA DE FACTURACION.
055200*=================================================================
055300 300-LEER-Y-LIMPIAR-DETALLE SECTION.
055400     READ SPOTENT INTO DETC-LINEA-CRUDA
055500         AT END MOVE 'S' TO WKS-SW-FIN-ARCHIVO
055600     END-READ
055700     IF NOT WKS-FIN-ARCHIVO
055800         ADD 1 TO WKS-LINEAS-LEIDAS
055900         PERFORM 305-PARTE-RENGLON-DETALLE
056000         PERFORM 310-VALIDA-DETALLE
056100         IF DETP-CONSERVAR
056200             ADD 1 TO WKS-SPOTS-LEIDOS
056300             PERFORM 400-TRANSFORMA-CAMPOS
056400                 THRU 400-TRANSFORMA-CAMPOS-E
056500             IF ENC-ENCABEZADO-VALIDO
056600                 PERFORM 480-APLICA-PARAMETROS-LOTE
056700                 PERFORM 500-ESCRIBE-HOJA-FACTURACION
056800                     THRU 500-ESCRIBE-HOJA-FACTURACION-E
056900                 PERFORM 600-ACUMULA-ESTADISTICAS
057000             END-IF
057100         ELSE
057200             ADD 1 TO WKS-SPOTS-DESCARTADOS
057300         END-IF
057400     END-IF.
057500 300-LEER-Y-LIMPIAR-DETALLE-E. EXIT.
057600*=================================================================
057700* 305-PARTE-RENGLON-DETALLE - DESCOMPONE EL RENGLON CRUDO POR
057800* COMA EN LOS 10 CAMPOS DE TRAFICO.
057900*=================================================================
058000 305-PARTE-RENGLON-DETALLE SECTION.
058100     UNSTRING DETC-LINEA-CRUDA DELIMITED BY ','
058200         INTO DETC-LINEA-NUM-CRUDA
058300              DETC-SPOT-NUM-CRUDO
058400              DETC-DESCRIPCION-CRUDA
058500              DETC-DURACION-CRUDA
058600              DETC-TARIFA-CRUDA
058700              DETC-MERCADO-CRUDO
058800              DETC-FECHA-AIRE-CRUDA
058900              DETC-RANGO-HORA-CRUDO
059000              DETC-PROGRAMA-CRUDO
059100              DETC-MEDIO-CRUDO
059200     END-UNSTRING.
059300 305-PARTE-RENGLON-DETALLE-E. EXIT.
059400*=================================================================
059500* 310-VALIDA-DETALLE - DECIDE SI EL RENGLON SE CONSERVA O SE
059600* DESCARTA.  SE DESCARTA CUANDO: EL RENGLON ENTERO VIENE EN
059700* BLANCO; NO TIENE NUMERO DE LINEA NI DE SPOT VALIDOS; EL RANGO
059800* DE HORA VIENE EN BLANCO; LA FECHA DE AIRE VIENE EN BLANCO; LA
059900* TARIFA BRUTA TRAE EL RENGLON DE TOTALES DEL REPORTE (TEXTBOX);
060000* O LA FECHA DE AIRE ES "UNPLACED" (SPOT SIN UBICAR, QUE SE
060100* CUENTA Y SE REPORTA APARTE).  22/02/10 EEDR - REQ-5533.
060200*=================================================================
060300 310-VALIDA-DETALLE SECTION.                                      REQ-5533
060400     MOVE 'N' TO WKS-SW-PUNTO-VISTO
060500     MOVE SPACES TO DETP-MOTIVO-DESCARTE
060600     MOVE 'N' TO DETP-SW-DESCARTE
060700     MOVE 'N' TO DETP-SW-SIN-UBICAR
060800     IF DETC-CAMPOS-CRUDOS = SPACES
060900         MOVE 'S' TO DETP-SW-DESCARTE
061000         MOVE 'RENGLON COMPLETO EN BLANCO' TO DETP-MOTIVO-DESCARTE
061100     ELSE
061200         PERFORM 320-LIMPIA-LINEA-NUMERO
061300         PERFORM 325-LIMPIA-NUMERO-SPOT
061400         IF DETP-LINEA = ZEROS AND DETP-NUMERO-SPOT = ZEROS
061500             MOVE 'S' TO DETP-SW-DESCARTE
061600             MOVE 'SIN NUMERO DE LINEA NI DE SPOT VALIDO'
061700                 TO DETP-MOTIVO-DESCARTE
061800         END-IF
061900         IF DETP-CONSERVAR AND DETC-RANGO-HORA-CRUDO = SPACES
062000             MOVE 'S' TO DETP-SW-DESCARTE
062100             MOVE 'RANGO DE HORA EN BLANCO' TO DETP-MOTIVO-DESCARTE
062200         END-IF
062300         IF DETP-CONSERVAR AND DETC-FECHA-AIRE-CRUDA = SPACES
062400             MOVE 'S' TO DETP-SW-DESCARTE
062500             MOVE 'FECHA DE AIRE EN BLANCO' TO DETP-MOTIVO-DESCARTE
062600         END-IF
062700         IF DETP-CONSERVAR
062800             MOVE ZEROS TO WKS-CONT-TEXTBOX
062900             INSPECT DETC-TARIFA-CRUDA TALLYING WKS-CONT-TEXTBOX
063000                 FOR ALL 'Textbox'
063100             IF WKS-CONT-TEXTBOX > 0
063200                 MOVE 'S' TO DETP-SW-DESCARTE
063300                 MOVE 'RENGLON DE TOTALES (TEXTBOX)'
063400                     TO DETP-MOTIVO-DESCARTE
063500             END-IF
063600         END-IF
063700         IF DETP-CONSERVAR
063800             MOVE DETC-FECHA-AIRE-CRUDA TO WKS-FECHA-AIRE-MAYUS
063900             INSPECT WKS-FECHA-AIRE-MAYUS
064000                 CONVERTING 'abcdefghijklmnopqrstuvwxyz'
064100                         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
064200             IF WKS-FECHA-AIRE-MAYUS(1:8) = 'UNPLACED'
064300                 MOVE 'S' TO DETP-SW-DESCARTE
064400                 MOVE 'S' TO DETP-SW-SIN-UBICAR
064500                 MOVE 'SPOT SIN UBICAR (UNPLACED)'
064600                     TO DETP-MOTIVO-DESCARTE
064700                 ADD 1 TO WKS-SPOTS-SIN-UBICAR
064800             END-IF
064900         END-IF
065000     END-IF.
065100 310-VALIDA-DETALLE-E. EXIT.
065200*=================================================================
065300* 320-LIMPIA-LINEA-NUMERO - QUITA COMAS Y CUALQUIER COSA A PARTIR
065400* DEL PUNTO DECIMAL DEL NUMERO DE LINEA DE CONTRATO.
065500*=================================================================
065600 320-LIMPIA-LINEA-NUMERO SECTION.
065700     MOVE SPACES TO WKS-DIGITOS-LINEA
065800     MOVE ZEROS  TO WKS-LARGO-DIGITOS-LIN
065900     MOVE 1      TO WKS-POS-LEE-LIN
066000     PERFORM 321-COPIA-DIGITO-LINEA
066100         UNTIL WKS-POS-LEE-LIN > 12
066200            OR DETC-LINEA-NUM-CRUDA(WKS-POS-LEE-LIN:1) = '.'
066300     IF WKS-LARGO-DIGITOS-LIN = 0
066400         MOVE ZEROS TO DETP-LINEA
066500     ELSE
066600         MOVE ZEROS TO WKS-TEMP-LINEA-X6
066700         COMPUTE WKS-POS-DESTINO-LIN =
066800                 6 - WKS-LARGO-DIGITOS-LIN + 1
066900         MOVE WKS-DIGITOS-LINEA(1:WKS-LARGO-DIGITOS-LIN)
067000             TO WKS-TEMP-LINEA-X6(WKS-POS-DESTINO-LIN:
067100                                   WKS-LARGO-DIGITOS-LIN)
067200         MOVE WKS-TEMP-LINEA-X6 TO DETP-LINEA
067300     END-IF.
067400 320-LIMPIA-LINEA-NUMERO-E. EXIT.
067500
067600 321-COPIA-DIGITO-LINEA SECTION.
067700     IF DETC-LINEA-NUM-CRUDA(WKS-POS-LEE-LIN:1) >= '0' AND
067800        DETC-LINEA-NUM-CRUDA(WKS-POS-LEE-LIN:1) <= '9'
067900         ADD 1 TO WKS-LARGO-DIGITOS-LIN
068000         MOVE DETC-LINEA-NUM-CRUDA(WKS-POS-LEE-LIN:1)
068100             TO WKS-DIGITOS-LINEA(WKS-LARGO-DIGITOS-LIN:1)
068200     END-IF
068300     ADD 1 TO WKS-POS-LEE-LIN.
068400 321-COPIA-DIGITO-LINEA-E. EXIT.
068500*=================================================================
068600* 325-LIMPIA-NUMERO-SPOT - MISMO TRATAMIENTO QUE 320, APLICADO AL
068700* NUMERO DE SPOT.
068800*=================================================================
068900 325-LIMPIA-NUMERO-SPOT SECTION.
069000     MOVE SPACES TO WKS-DIGITOS-SPOT
069100     MOVE ZEROS  TO WKS-LARGO-DIGITOS-SPO
069200     MOVE 1      TO WKS-POS-LEE-SPO
069300     PERFORM 326-COPIA-DIGITO-SPOT
069400         UNTIL WKS-POS-LEE-SPO > 8
069500            OR DETC-SPOT-NUM-CRUDO(WKS-POS-LEE-SPO:1) = '.'
069600     IF WKS-LARGO-DIGITOS-SPO = 0
069700         MOVE ZEROS TO DETP-NUMERO-SPOT
069800     ELSE
069900         MOVE ZEROS TO WKS-TEMP-SPOT-X4
070000         COMPUTE WKS-POS-DESTINO-SPO =
070100                 4 - WKS-LARGO-DIGITOS-SPO + 1
070200         MOVE WKS-DIGITOS-SPOT(1:WKS-LARGO-DIGITOS-SPO)
070300             TO WKS-TEMP-SPOT-X4(WKS-POS-DESTINO-SPO:
070400                                  WKS-LARGO-DIGITOS-SPO)
070500         MOVE WKS-TEMP-SPOT-X4 TO DETP-NUMERO-SPOT
070600     END-IF.
070700 325-LIMPIA-NUMERO-SPOT-E. EXIT.
070800
070900 326-COPIA-DIGITO-SPOT SECTION.
071000     IF DETC-SPOT-NUM-CRUDO(WKS-POS-LEE-SPO:1) >= '0' AND
071100        DETC-SPOT-NUM-CRUDO(WKS-POS-LEE-SPO:1) <= '9'
071200         ADD 1 TO WKS-LARGO-DIGITOS-SPO
071300         MOVE DETC-SPOT-NUM-CRUDO(WKS-POS-LEE-SPO:1)
071400             TO WKS-DIGITOS-SPOT(WKS-LARGO-DIGITOS-SPO:1)
071500     END-IF
071600     ADD 1 TO WKS-POS-LEE-SPO.
071700 326-COPIA-DIGITO-SPOT-E. EXIT.
071800*=================================================================
071900* 330-VERIFICA-HAY-DATOS - SI DESPUES DE LIMPIAR TODO EL ARCHIVO
072000* NO QUEDO NINGUN RENGLON UTILIZABLE, EL ARCHIVO SE RECHAZA.
072100*=================================================================
072200 330-VERIFICA-HAY-DATOS SECTION.
072300     IF WKS-SPOTS-LEIDOS = ZEROS
072400         MOVE 'N' TO ENC-SW-ENCABEZADO-OK
072500         MOVE 'NO QUEDARON RENGLONES VALIDOS DESPUES DE LA LIMPIEZA'
072600             TO WKS-MENSAJE-ERROR-ARCHIVO
072700     END-IF.
072800 330-VERIFICA-HAY-DATOS-E. EXIT.
072900*=================================================================
073000* 400-TRANSFORMA-CAMPOS - APLICA, EN EL ORDEN DEL INSTRUCTIVO, LA
073100* SERIE COMPLETA DE TRANSFORMACIONES DE NEGOCIO A UN RENGLON.
073200*=================================================================
073300 400-TRANSFORMA-CAMPOS SECTION.
073400     MOVE DETC-DESCRIPCION-CRUDA TO DETP-DESCRIPCION
073500     MOVE DETC-PROGRAMA-CRUDO    TO DETP-NOMBRE-PROGRAMA
073600     MOVE DETC-MEDIO-CRUDO       TO DETP-MEDIO
073700     MOVE DETC-FECHA-AIRE-CRUDA  TO DETP-FECHA-AIRE
073800     MOVE DETC-RANGO-HORA-CRUDO  TO DETP-RANGO-HORA-CRUDO
073900     PERFORM 410-NORMALIZA-HORARIO
074000     PERFORM 420-REEMPLAZA-MERCADO
074100     PERFORM 430-LIMPIA-TARIFA-BRUTA
074200     PERFORM 440-REDONDEA-DURACION
074300     PERFORM 450-CALCULA-MES-FACTURACION
074400     PERFORM 470-DETECTA-IDIOMA
074500         THRU 470-DETECTA-IDIOMA-E.
074600 400-TRANSFORMA-CAMPOS-E. EXIT.
074700*=================================================================
074800* 410-NORMALIZA-HORARIO - PARTE EL RANGO DE HORA POR EL GUION EN
074900* HORA DE ENTRADA Y HORA DE SALIDA, Y NORMALIZA CADA UNA A
075000* HH:MM:SS DE 24 HORAS.
075100*=================================================================
075200 410-NORMALIZA-HORARIO SECTION.
075300     PERFORM 415-PARTE-RANGO-HORA
075400     MOVE WKS-HORA-CRUDA-1 TO WKS-HORA-CRUDA-ACTUAL
075500     PERFORM 416-NORMALIZA-UNA-HORA
075600     MOVE WKS-HORA-NORM-ACTUAL TO DETP-HORA-ENTRA
075700     MOVE WKS-HORA-CRUDA-2 TO WKS-HORA-CRUDA-ACTUAL
075800     PERFORM 416-NORMALIZA-UNA-HORA
075900     MOVE WKS-HORA-NORM-ACTUAL TO DETP-HORA-SALE.
076000 410-NORMALIZA-HORARIO-E. EXIT.
076100
076200 415-PARTE-RANGO-HORA SECTION.
076300     MOVE SPACES TO WKS-HORA-CRUDA-1 WKS-HORA-CRUDA-2
076400     UNSTRING DETP-RANGO-HORA-CRUDO DELIMITED BY '-'
076500         INTO WKS-HORA-CRUDA-1 WKS-HORA-CRUDA-2
076600     END-UNSTRING.
076700 415-PARTE-RANGO-HORA-E. EXIT.
076800*=================================================================
076900* 416-NORMALIZA-UNA-HORA - CONVIERTE UN TEXTO DE HORA (12 O 24
077000* HORAS, CON O SIN SEGUNDOS, CON O SIN AM/PM) EN HH:MM:SS DE 24
077100* HORAS. SI NO SE PUEDE INTERPRETAR SE DEJA EL VALOR ORIGINAL.
077200*=================================================================
077300 416-NORMALIZA-UNA-HORA SECTION.
077400     MOVE WKS-HORA-CRUDA-ACTUAL TO WKS-HORA-NORM-ACTUAL
077500     IF WKS-HORA-CRUDA-ACTUAL NOT = SPACES
077600         MOVE SPACES TO WKS-TOK-1 WKS-TOK-2 WKS-TOK-3 WKS-TOK-4
077700         MOVE ZEROS  TO WKS-HORA-S
077800         MOVE 'N' TO WKS-SW-HORA-AM
077900         MOVE 'N' TO WKS-SW-HORA-PM
078000         UNSTRING WKS-HORA-CRUDA-ACTUAL DELIMITED BY ':' OR ' '
078100             INTO WKS-TOK-1 WKS-TOK-2 WKS-TOK-3 WKS-TOK-4
078200         END-UNSTRING
078300         IF WKS-TOK-1 IS NUMERIC AND WKS-TOK-2 IS NUMERIC
078400             MOVE WKS-TOK-1 TO WKS-HORA-H
078500             MOVE WKS-TOK-2 TO WKS-HORA-M
078600             IF WKS-TOK-3 IS NUMERIC
078700                 MOVE WKS-TOK-3 TO WKS-HORA-S
078800                 IF WKS-TOK-4 = 'PM' OR WKS-TOK-4 = 'pm'
078900                     MOVE 'S' TO WKS-SW-HORA-PM
079000                 END-IF
079100                 IF WKS-TOK-4 = 'AM' OR WKS-TOK-4 = 'am'
079200                     MOVE 'S' TO WKS-SW-HORA-AM
079300                 END-IF
079400             ELSE
079500                 IF WKS-TOK-3 = 'PM' OR WKS-TOK-3 = 'pm'
079600                     MOVE 'S' TO WKS-SW-HORA-PM
079700                 END-IF
079800                 IF WKS-TOK-3 = 'AM' OR WKS-TOK-3 = 'am'
079900                     MOVE 'S' TO WKS-SW-HORA-AM
080000                 END-IF
080100             END-IF
080200             IF WKS-HORA-ES-PM AND WKS-HORA-H < 12
080300                 ADD 12 TO WKS-HORA-H
080400             END-IF
080500             IF WKS-HORA-ES-AM AND WKS-HORA-H = 12
080600                 MOVE 0 TO WKS-HORA-H
080700             END-IF
080800             MOVE WKS-HORA-H TO WKS-HORA-NORM-ACTUAL(1:2)
080900             MOVE ':'        TO WKS-HORA-NORM-ACTUAL(3:1)
081000             MOVE WKS-HORA-M TO WKS-HORA-NORM-ACTUAL(4:2)
081100             MOVE ':'        TO WKS-HORA-NORM-ACTUAL(6:1)
081200             MOVE WKS-HORA-S TO WKS-HORA-NORM-ACTUAL(7:2)
081300         END-IF
081400     END-IF.
081500 416-NORMALIZA-UNA-HORA-E. EXIT.
081600*=================================================================
081700* 420-REEMPLAZA-MERCADO - BUSCA EL MERCADO DE ORIGEN EN LA TABLA
081800* DE REEMPLAZO; SI LO ENCUENTRA USA EL NOMBRE FINAL, SI NO USA EL
081900* NOMBRE TAL COMO VINO. SI EL CAMPO VIENE COMPLETAMENTE VACIO SE
082000* CONSIDERA UN ERROR FATAL DEL ARCHIVO.
082100*=================================================================
082200 420-REEMPLAZA-MERCADO SECTION.                                   REQ-4512
082300     IF DETC-MERCADO-CRUDO = SPACES
082400         MOVE 'N' TO ENC-SW-ENCABEZADO-OK
082500         MOVE 'CAMPO DE MERCADO AUSENTE EN EL RENGLON DE DETALLE'
082600             TO WKS-MENSAJE-ERROR-ARCHIVO
082700     ELSE
082800         MOVE DETC-MERCADO-CRUDO TO DETP-MERCADO
082900         SET IDX-MERC TO 1
083000         SEARCH TBL-MERC-ENTRADA
083100             AT END CONTINUE
083200             WHEN TBL-MERC-ORIGEN(IDX-MERC) = DETC-MERCADO-CRUDO
083300                 MOVE TBL-MERC-DESTINO(IDX-MERC) TO DETP-MERCADO
083400         END-SEARCH
083500     END-IF.
083600 420-REEMPLAZA-MERCADO-E. EXIT.
083700*=================================================================
083800* 430-LIMPIA-TARIFA-BRUTA - QUITA SIGNO DE MONEDA, COMAS Y
083900* ESPACIOS DE LA TARIFA BRUTA Y LA CONVIERTE A UN CAMPO NUMERICO
084000* CON SIGNO Y DOS DECIMALES EXACTOS.
084100*=================================================================
084200 430-LIMPIA-TARIFA-BRUTA SECTION.                                 REQ-5090
084300     MOVE 'N' TO WKS-SW-TARIFA-NEG
084400     MOVE SPACES TO WKS-DIGITOS-TARIFA
084500     MOVE ZEROS  TO WKS-LARGO-DIGITOS-TAR
084600     MOVE ZEROS  TO WKS-DECIMALES-TARIFA
084700     MOVE 'N'    TO WKS-SW-PUNTO-VISTO
084800     MOVE 1      TO WKS-POS-LEE-TAR
084900     PERFORM 431-ESCANEA-CARACTER-TARIFA
085000         UNTIL WKS-POS-LEE-TAR > 15
085100     IF WKS-LARGO-DIGITOS-TAR = 0
085200         MOVE ZEROS TO DETP-TARIFA-BRUTA
085300     ELSE
085400         PERFORM 432-CONVIERTE-TARIFA-NUMERICA
085500     END-IF.
085600 430-LIMPIA-TARIFA-BRUTA-E. EXIT.
085700
085800 431-ESCANEA-CARACTER-TARIFA SECTION.
085900     EVALUATE DETC-TARIFA-CRUDA(WKS-POS-LEE-TAR:1)
086000         WHEN '-'
086100             IF WKS-LARGO-DIGITOS-TAR = 0
086200                 MOVE 'S' TO WKS-SW-TARIFA-NEG
086300             END-IF
086400         WHEN '.'
086500             MOVE 'S' TO WKS-SW-PUNTO-VISTO
086600         WHEN '0' THRU '9'
086700             IF NOT (WKS-SW-PUNTO-VISTO = 'S' AND
086800                     WKS-DECIMALES-TARIFA >= 2)
086900                 ADD 1 TO WKS-LARGO-DIGITOS-TAR
087000                 MOVE DETC-TARIFA-CRUDA(WKS-POS-LEE-TAR:1)
087100                     TO WKS-DIGITOS-TARIFA(WKS-LARGO-DIGITOS-TAR:1
087200                 IF WKS-SW-PUNTO-VISTO = 'S'
087300                     ADD 1 TO WKS-DECIMALES-TARIFA
087400                 END-IF
087500             END-IF
087600         WHEN OTHER
087700             CONTINUE
087800     END-EVALUATE
087900     ADD 1 TO WKS-POS-LEE-TAR.
088000 431-ESCANEA-CARACTER-TARIFA-E. EXIT.
088100*=================================================================
088200* 432-CONVIERTE-TARIFA-NUMERICA - ARMA UN BUFFER FIJO DE 9
088300* POSICIONES ENTERAS MAS 2 DECIMALES A PARTIR DE LOS DIGITOS
088400* RECOGIDOS Y LO MUEVE AL CAMPO NUMERICO DE TARIFA BRUTA.
088500*=================================================================
088600 432-CONVIERTE-TARIFA-NUMERICA SECTION.
088700     COMPUTE WKS-LARGO-ENTERO-TAR =
088800             WKS-LARGO-DIGITOS-TAR - WKS-DECIMALES-TARIFA
088900     MOVE ZEROS TO WKS-TEMP-TARIFA-X11
089000     IF WKS-LARGO-ENTERO-TAR > 0
089100         COMPUTE WKS-POS-DESTINO-TAR = 9 - WKS-LARGO-ENTERO-TAR + 1
089200         MOVE WKS-DIGITOS-TARIFA(1:WKS-LARGO-ENTERO-TAR)
089300             TO WKS-TEMP-TARIFA-X11(WKS-POS-DESTINO-TAR:
089400                                     WKS-LARGO-ENTERO-TAR)
089500     END-IF
089600     IF WKS-DECIMALES-TARIFA > 0
089700         MOVE WKS-DIGITOS-TARIFA(WKS-LARGO-ENTERO-TAR + 1:
089800                                  WKS-DECIMALES-TARIFA)
089900             TO WKS-TEMP-TARIFA-X11(10:WKS-DECIMALES-TARIFA)
090000     END-IF
090100     MOVE WKS-TEMP-TARIFA-X11 TO WKS-TARIFA-SIN-SIGNO
090200     IF WKS-SW-TARIFA-NEG = 'S'
090300         COMPUTE DETP-TARIFA-BRUTA = WKS-TARIFA-SIN-SIGNO * -1
090400     ELSE
090500         MOVE WKS-TARIFA-SIN-SIGNO TO DETP-TARIFA-BRUTA
090600     END-IF.
090700 432-CONVIERTE-TARIFA-NUMERICA-E. EXIT.
090800*=================================================================
090900* 440-REDONDEA-DURACION - LIMPIA LA DURACION CRUDA A UN DECIMAL
091000* Y LA REDONDEA A LA QUINCENA DE SEGUNDO MAS CERCANA (0,15,30,
091100* 45,60...) SALVO QUE SEA MENOR A 15, EN CUYO CASO SE REDONDEA
091200* SOLO AL SEGUNDO ENTERO MAS CERCANO.
091300*=================================================================
091400 440-REDONDEA-DURACION SECTION.                                   REQ-4599
091500     PERFORM 441-LIMPIA-DURACION-CRUDA
091600     IF DETP-DURACION-DEC < 15
091700         COMPUTE DETP-DURACION ROUNDED = DETP-DURACION-DEC
091800     ELSE
091900         COMPUTE WKS-QUINCENAS-DUR ROUNDED =
092000                 DETP-DURACION-DEC / 15
092100         COMPUTE DETP-DURACION = WKS-QUINCENAS-DUR * 15
092200     END-IF.
092300 440-REDONDEA-DURACION-E. EXIT.
092400
092500 441-LIMPIA-DURACION-CRUDA SECTION.
092600     MOVE SPACES TO WKS-DIGITOS-DUR
092700     MOVE ZEROS  TO WKS-LARGO-DIGITOS-DUR
092800     MOVE ZEROS  TO WKS-DECIMALES-DUR
092900     MOVE 'N'    TO WKS-SW-DUR-PUNTO-VISTO
093000     MOVE 1      TO WKS-POS-LEE-DUR
093100     PERFORM 442-ESCANEA-CARACTER-DURACION
093200         UNTIL WKS-POS-LEE-DUR > 10
093300     IF WKS-LARGO-DIGITOS-DUR = 0
093400         MOVE ZEROS TO DETP-DURACION-DEC
093500     ELSE
093600         COMPUTE WKS-LARGO-ENTERO-DUR =
093700                 WKS-LARGO-DIGITOS-DUR - WKS-DECIMALES-DUR
093800         MOVE ZEROS TO WKS-TEMP-DUR-X6
093900         IF WKS-LARGO-ENTERO-DUR > 0
094000             COMPUTE WKS-POS-DESTINO-DUR =
094100                     5 - WKS-LARGO-ENTERO-DUR + 1
094200             MOVE WKS-DIGITOS-DUR(1:WKS-LARGO-ENTERO-DUR)
094300                 TO WKS-TEMP-DUR-X6(WKS-POS-DESTINO-DUR:
094400                                     WKS-LARGO-ENTERO-DUR)
094500         END-IF
094600         IF WKS-DECIMALES-DUR > 0
094700             MOVE WKS-DIGITOS-DUR(WKS-LARGO-ENTERO-DUR + 1:1)
094800                 TO WKS-TEMP-DUR-X6(6:1)
094900         END-IF
095000         MOVE WKS-TEMP-DUR-X6 TO DETP-DURACION-DEC
095100     END-IF.
095200 441-LIMPIA-DURACION-CRUDA-E. EXIT.
095300
095400 442-ESCANEA-CARACTER-DURACION SECTION.
095500     EVALUATE DETC-DURACION-CRUDA(WKS-POS-LEE-DUR:1)
095600         WHEN '.'
095700             MOVE 'S' TO WKS-SW-DUR-PUNTO-VISTO
095800         WHEN '0' THRU '9'
095900             IF NOT (WKS-SW-DUR-PUNTO-VISTO = 'S' AND
096000                     WKS-DECIMALES-DUR >= 1)
096100                 ADD 1 TO WKS-LARGO-DIGITOS-DUR
096200                 MOVE DETC-DURACION-CRUDA(WKS-POS-LEE-DUR:1)
096300                     TO WKS-DIGITOS-DUR(WKS-LARGO-DIGITOS-DUR:1)
096400                 IF WKS-SW-DUR-PUNTO-VISTO = 'S'
096500                     ADD 1 TO WKS-DECIMALES-DUR
096600                 END-IF
096700             END-IF
096800         WHEN OTHER
096900             CONTINUE
097000     END-EVALUATE
097100     ADD 1 TO WKS-POS-LEE-DUR.
097200 442-ESCANEA-CARACTER-DURACION-E. EXIT.
097300*=================================================================
097400* 449-VALIDA-FECHA-AIRE - VERIFICA QUE LA FECHA DE AIRE TENGA
097500* ANIO, MES Y DIA NUMERICOS Y EN RANGO ANTES DE USARLA EN EL
097600* CALCULO JULIANO.  22/02/10 EEDR - REQ-5533.
097700*=================================================================
097800 449-VALIDA-FECHA-AIRE SECTION.                                   REQ-5533
097900     MOVE 'S' TO DETP-SW-FECHA-VALIDA
098000     IF DETP-ANIO-AIRE NOT NUMERIC
098100        OR DETP-MES-AIRE NOT NUMERIC
098200        OR DETP-DIA-AIRE NOT NUMERIC
098300         MOVE 'N' TO DETP-SW-FECHA-VALIDA
098400     ELSE
098500         IF DETP-ANIO-AIRE = ZEROS
098600            OR DETP-MES-AIRE < 1 OR DETP-MES-AIRE > 12
098700            OR DETP-DIA-AIRE < 1 OR DETP-DIA-AIRE > 31
098800             MOVE 'N' TO DETP-SW-FECHA-VALIDA
098900         END-IF
099000     END-IF.
099100 449-VALIDA-FECHA-AIRE-E. EXIT.
099200*=================================================================
099300* 450-CALCULA-MES-FACTURACION - DECIDE, SEGUN EL TIPO DE
099400* FACTURACION DEL LOTE, SI EL MES DE FACTURACION ES EL MES
099500* CALENDARIO DE LA FECHA DE AIRE O EL MES BROADCAST (DOMINGO
099600* SIGUIENTE A LA FECHA DE AIRE).  SI LA FECHA DE AIRE VIENE EN
099700* BLANCO SE IMPRIME "No Date"; SI VIENE LLENA PERO NO SE PUEDE
099800* INTERPRETAR SE IMPRIME "Invalid Date".  30/11/11 JCLM-REQ-5560.
099900*=================================================================
100000 450-CALCULA-MES-FACTURACION SECTION.                             REQ-5560
100100     IF DETP-FECHA-AIRE = SPACES
100200         MOVE 'No Date' TO DETP-MES-FACTURACION
100300         MOVE ZEROS     TO DETP-DIA-SEMANA-AIRE
100400         MOVE 'N'       TO DETP-SW-FECHA-VALIDA
100500     ELSE
100600         PERFORM 449-VALIDA-FECHA-AIRE
100700         IF DETP-FECHA-ES-VALIDA
100800             MOVE DETP-ANIO-AIRE TO WKS-ANIO-CALC
100900             MOVE DETP-MES-AIRE  TO WKS-MES-CALC
101000             MOVE DETP-DIA-AIRE  TO WKS-DIA-CALC
101100             PERFORM 463-CALCULA-JULIANO
101200             PERFORM 464-CALCULA-DIA-SEMANA
101300             PERFORM 468-GUARDA-DIA-SEMANA-AIRE
101400             IF PARM-TIPO-FACTURACION = 'CALENDAR  '
101500                 MOVE DETP-ANIO-AIRE TO WKS-P-ANIO
101600                 MOVE DETP-MES-AIRE  TO WKS-P-MES
101700                 PERFORM 461-ARMA-MES-FACTURACION
101800             ELSE
101900                 PERFORM 460-CALCULA-MES-BROADCAST
102000             END-IF
102100         ELSE
102200             MOVE 'Invalid Date' TO DETP-MES-FACTURACION
102300             MOVE ZEROS          TO DETP-DIA-SEMANA-AIRE
102400         END-IF
102500     END-IF.
102600 450-CALCULA-MES-FACTURACION-E. EXIT.
102700*=================================================================
102800* 460-CALCULA-MES-BROADCAST - A PARTIR DEL DIA DE LA SEMANA YA
102900* CALCULADO EN 450, AVANZA LA FECHA DE TRABAJO HASTA EL DOMINGO
103000* IGUAL O SIGUIENTE Y TOMA EL MES/ANIO DE ESE DOMINGO COMO MES
103100* DE FACTURACION.
103200*=================================================================
103300 460-CALCULA-MES-BROADCAST SECTION.                               REQ-4650
103400     PERFORM 465-BUSCA-PROXIMO-DOMINGO
103500         UNTIL WKS-DIA-SEMANA-0DOM = 0
103600     MOVE WKS-ANIO-CALC TO WKS-P-ANIO
103700     MOVE WKS-MES-CALC  TO WKS-P-MES
103800     PERFORM 461-ARMA-MES-FACTURACION.
103900 460-CALCULA-MES-BROADCAST-E. EXIT.
104000*=================================================================
104100* 468-GUARDA-DIA-SEMANA-AIRE - CONVIERTE EL DIA DE LA SEMANA DE
104200* LA FECHA DE AIRE ORIGINAL (0=DOMINGO...6=SABADO) AL FORMATO
104300* 1=LUNES...7=DOMINGO USADO EN EL DESGLOSE DEL RESUMEN, ANTES DE
104400* QUE 460 EMPIECE A AVANZAR LA FECHA DE TRABAJO HACIA EL DOMINGO.
104500*=================================================================
104600 468-GUARDA-DIA-SEMANA-AIRE SECTION.
104700     IF WKS-DIA-SEMANA-0DOM = 0
104800         MOVE 7 TO DETP-DIA-SEMANA-AIRE
104900     ELSE
105000         MOVE WKS-DIA-SEMANA-0DOM TO DETP-DIA-SEMANA-AIRE
105100     END-IF.
105200 468-GUARDA-DIA-SEMANA-AIRE-E. EXIT.
105300*=================================================================
105400* 461-ARMA-MES-FACTURACION - ARMA EL TEXTO "MMM-AA" A PARTIR DE
105500* UN ANIO Y UN MES NUMERICOS.
105600*=================================================================
105700 461-ARMA-MES-FACTURACION SECTION.
105800     MOVE SPACES TO DETP-MES-FACTURACION
105900     MOVE TBL-MES-ABREV(WKS-P-MES) TO DETP-MES-FACTURACION(1:3)
106000     MOVE '-' TO DETP-MES-FACTURACION(4:1)
106100     MOVE WKS-P-ANIO(3:2) TO DETP-MES-FACTURACION(5:2).
106200 461-ARMA-MES-FACTURACION-E. EXIT.
106300*=================================================================
106400* 463-CALCULA-JULIANO - CONVIERTE ANIO/MES/DIA A UN NUMERO
106500* JULIANO CONTINUO (ALGORITMO CIVIL DE FLIEGEL Y VAN FLANDERN),
106600* SIN USAR NINGUNA FUNCION INTRINSECA.
106700*=================================================================
106800 463-CALCULA-JULIANO SECTION.
106900     COMPUTE WKS-JUL-A = (14 - WKS-MES-CALC) / 12
107000     COMPUTE WKS-JUL-Y = WKS-ANIO-CALC + 4800 - WKS-JUL-A
107100     COMPUTE WKS-JUL-M = WKS-MES-CALC + (12 * WKS-JUL-A) - 3
107200     COMPUTE WKS-JUL-T1 = ((153 * WKS-JUL-M) + 2) / 5
107300     COMPUTE WKS-JUL-T2 = WKS-JUL-Y / 4
107400     COMPUTE WKS-JUL-T3 = WKS-JUL-Y / 100
107500     COMPUTE WKS-JUL-T4 = WKS-JUL-Y / 400
107600     COMPUTE WKS-JULIANO = WKS-DIA-CALC + WKS-JUL-T1 +
107700             (365 * WKS-JUL-Y) + WKS-JUL-T2 - WKS-JUL-T3 +
107800             WKS-JUL-T4 - 32045.
107900 463-CALCULA-JULIANO-E. EXIT.
108000*=================================================================
108100* 464-CALCULA-DIA-SEMANA - OBTIENE EL DIA DE LA SEMANA (0=DOMINGO
108200* ... 6=SABADO) DEL NUMERO JULIANO YA CALCULADO.
108300*=================================================================
108400 464-CALCULA-DIA-SEMANA SECTION.
108500     DIVIDE WKS-JULIANO + 1 BY 7
108600         GIVING WKS-RESIDUO-DIV7
108700         REMAINDER WKS-DIA-SEMANA-0DOM.
108800 464-CALCULA-DIA-SEMANA-E. EXIT.
108900*=================================================================
109000* 465-BUSCA-PROXIMO-DOMINGO - MIENTRAS EL DIA DE LA SEMANA NO SEA
109100* DOMINGO, AVANZA LA FECHA DE TRABAJO UN DIA Y RECALCULA EL DIA
109200* DE LA SEMANA, SIN VOLVER A CALCULAR EL JULIANO COMPLETO.
109300*=================================================================
109400 465-BUSCA-PROXIMO-DOMINGO SECTION.
109500     PERFORM 466-SUMA-UN-DIA
109600     COMPUTE WKS-DIA-SEMANA-0DOM =
109700             (WKS-DIA-SEMANA-0DOM + 1) - (
109800             ((WKS-DIA-SEMANA-0DOM + 1) / 7) * 7 ).
109900 465-BUSCA-PROXIMO-DOMINGO-E. EXIT.
110000*=================================================================
110100* 466-SUMA-UN-DIA - SUMA UN DIA A LA FECHA DE TRABAJO ANIO/MES/DIA
110200* RESPETANDO FIN DE MES Y FIN DE ANIO, Y AJUSTANDO FEBRERO CUANDO
110300* EL ANIO ES BISIESTO.
110400*=================================================================
110500 466-SUMA-UN-DIA SECTION.
110600     PERFORM 467-VERIFICA-BISIESTO
110700     IF WKS-MES-CALC = 2 AND WKS-ANIO-ES-BISIESTO
110800         IF WKS-DIA-CALC >= 29
110900             MOVE 1 TO WKS-DIA-CALC
111000             ADD 1 TO WKS-MES-CALC
111100         ELSE
111200             ADD 1 TO WKS-DIA-CALC
111300         END-IF
111400     ELSE
111500         IF WKS-DIA-CALC >= TBL-DIA-FIN-MES(WKS-MES-CALC)
111600             MOVE 1 TO WKS-DIA-CALC
111700             IF WKS-MES-CALC = 12
111800                 MOVE 1 TO WKS-MES-CALC
111900                 ADD 1 TO WKS-ANIO-CALC
112000             ELSE
112100                 ADD 1 TO WKS-MES-CALC
112200             END-IF
112300         ELSE
112400             ADD 1 TO WKS-DIA-CALC
112500         END-IF
112600     END-IF.
112700 466-SUMA-UN-DIA-E. EXIT.
112800*=================================================================
112900* 467-VERIFICA-BISIESTO - REGLA CLASICA DEL CALENDARIO GREGORIANO
113000* PARA DETERMINAR SI EL ANIO DE TRABAJO ES BISIESTO.
113100*=================================================================
113200 467-VERIFICA-BISIESTO SECTION.
113300     MOVE 'N' TO WKS-SW-ANIO-BISIESTO
113400     DIVIDE WKS-ANIO-CALC BY 400 GIVING WKS-JUL-T4
113500         REMAINDER WKS-RESIDUO-BISIESTO
113600     IF WKS-RESIDUO-BISIESTO = 0
113700         MOVE 'S' TO WKS-SW-ANIO-BISIESTO
113800     ELSE
113900         DIVIDE WKS-ANIO-CALC BY 100 GIVING WKS-JUL-T3
114000             REMAINDER WKS-RESIDUO-BISIESTO
114100         IF WKS-RESIDUO-BISIESTO NOT = 0
114200             DIVIDE WKS-ANIO-CALC BY 4 GIVING WKS-JUL-T2
114300                 REMAINDER WKS-RESIDUO-BISIESTO
114400             IF WKS-RESIDUO-BISIESTO = 0
114500                 MOVE 'S' TO WKS-SW-ANIO-BISIESTO
114600             END-IF
114700         END-IF
114800     END-IF.
114900 467-VERIFICA-BISIESTO-E. EXIT.
115000*=================================================================
115100* 470-DETECTA-IDIOMA - DETECTA EL IDIOMA DEL SPOT EN ORDEN DE
115200* PRIORIDAD: (1) TABLA DE PROGRAMA CONFIGURADA, (2) PALABRA CLAVE
115300* COMPLETA EN LA DESCRIPCION, (3) PATRON DE PALABRA EN LA
115400* DESCRIPCION. SI NINGUNA COINCIDE, EL IDIOMA ES INGLES (E).
115500*=================================================================
115600 470-DETECTA-IDIOMA SECTION.                                      REQ-4703
115700     MOVE DETP-DESCRIPCION TO WKS-DESCRIPCION-MAYUS
115800     INSPECT WKS-DESCRIPCION-MAYUS CONVERTING
115900         'abcdefghijklmnopqrstuvwxyz' TO
116000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
116100     MOVE 'N' TO WKS-SW-IDIOMA-HALLADO
116200     MOVE 'E ' TO DETP-IDIOMA
116300     IF WKS-NUM-PROG-IDIOMA > 0
116400         PERFORM 471-BUSCA-PROGRAMA-IDIOMA
116500     END-IF
116600     IF NOT WKS-IDIOMA-HALLADO
116700         PERFORM 472-BUSCA-PALABRA-CLAVE
116800     END-IF
116900     IF NOT WKS-IDIOMA-HALLADO
117000         PERFORM 473-BUSCA-PATRON-PALABRA
117100     END-IF.
117200 470-DETECTA-IDIOMA-E. EXIT.
117300
117400 471-BUSCA-PROGRAMA-IDIOMA SECTION.
117500     SET IDX-PROGID TO 1
117600     SEARCH TBL-PI-ENTRADA
117700         AT END CONTINUE
117800         WHEN TBL-PI-PROGRAMA(IDX-PROGID) = DETP-NOMBRE-PROGRAMA
117900             MOVE TBL-PI-IDIOMA(IDX-PROGID) TO DETP-IDIOMA
118000             MOVE 'S' TO WKS-SW-IDIOMA-HALLADO
118100     END-SEARCH.
118200 471-BUSCA-PROGRAMA-IDIOMA-E. EXIT.
118300
118400 472-BUSCA-PALABRA-CLAVE SECTION.
118500     SET IDX-PALC TO 1
118600     PERFORM 474-PRUEBA-PALABRA-CLAVE
118700         UNTIL IDX-PALC > 9 OR WKS-IDIOMA-HALLADO.
118800 472-BUSCA-PALABRA-CLAVE-E. EXIT.
118900
119000 474-PRUEBA-PALABRA-CLAVE SECTION.
119100     MOVE ZEROS TO WKS-CONTADOR-INSPECT
119200     INSPECT WKS-DESCRIPCION-MAYUS TALLYING WKS-CONTADOR-INSPECT
119300         FOR ALL TBL-PALC-PALABRA(IDX-PALC)
119400                 (1:TBL-PALC-LARGO(IDX-PALC))
119500     IF WKS-CONTADOR-INSPECT > 0
119600         MOVE TBL-PALC-IDIOMA(IDX-PALC) TO DETP-IDIOMA
119700         MOVE 'S' TO WKS-SW-IDIOMA-HALLADO
119800     ELSE
119900         SET IDX-PALC UP BY 1
120000     END-IF.
120100 474-PRUEBA-PALABRA-CLAVE-E. EXIT.
120200
120300 473-BUSCA-PATRON-PALABRA SECTION.
120400     SET IDX-PATR TO 1
120500     PERFORM 475-PRUEBA-PATRON-PALABRA
120600         UNTIL IDX-PATR > 12 OR WKS-IDIOMA-HALLADO.
120700 473-BUSCA-PATRON-PALABRA-E. EXIT.
120800
120900 475-PRUEBA-PATRON-PALABRA SECTION.
121000     MOVE ZEROS TO WKS-CONTADOR-INSPECT
121100     INSPECT WKS-DESCRIPCION-MAYUS TALLYING WKS-CONTADOR-INSPECT
121200         FOR ALL TBL-PATR-PALABRA(IDX-PATR)
121300                 (1:TBL-PATR-LARGO(IDX-PATR))
121400     IF WKS-CONTADOR-INSPECT > 0
121500         MOVE TBL-PATR-IDIOMA(IDX-PATR) TO DETP-IDIOMA
121600         MOVE 'S' TO WKS-SW-IDIOMA-HALLADO
121700     ELSE
121800         SET IDX-PATR UP BY 1
121900     END-IF.
122000 475-PRUEBA-PATRON-PALABRA-E. EXIT.
122100*=================================================================
122200* 480-APLICA-PARAMETROS-LOTE - COPIA LOS PARAMETROS DE LOTE AL
122300* RENGLON DE DETALLE Y CALCULA LA COMISION DE AGENCIA. SI EL LOTE
122400* ES WORLDLINK, EL MAKE GOOD ES UNA COPIA DEL MERCADO.
122500*=================================================================
122600 480-APLICA-PARAMETROS-LOTE SECTION.
122700     PERFORM 485-CALCULA-COMISION-AGENCIA
122800     IF PARM-ES-WORLDLINK
122900         PERFORM 490-APLICA-PERFIL-WORLDLINK-DETALLE
123000     END-IF.
123100 480-APLICA-PARAMETROS-LOTE-E. EXIT.
123200*=================================================================
123300* 485-CALCULA-COMISION-AGENCIA - COMISION = TARIFA BRUTA POR EL
123400* PORCENTAJE DE COMISION DE AGENCIA DEL LOTE, REDONDEADA AL
123500* CENTAVO.
123600*=================================================================
123700 485-CALCULA-COMISION-AGENCIA SECTION.                            REQ-4855
123800     IF PARM-AGENCIA = 'AGENCY    '
123900         COMPUTE DETP-COMISION-AGENCIA ROUNDED =
124000                 DETP-TARIFA-BRUTA * PARM-COMISION-AGENCIA
124100     ELSE
124200         MOVE ZEROS TO DETP-COMISION-AGENCIA
124300     END-IF.
124400 485-CALCULA-COMISION-AGENCIA-E. EXIT.
124500*=================================================================
124600* 490-APLICA-PERFIL-WORLDLINK-DETALLE - PARA CUENTAS WORLDLINK EL
124700* MAKE GOOD DEL RENGLON ES UNA COPIA DEL MERCADO YA REEMPLAZADO.
124800*=================================================================
124900 490-APLICA-PERFIL-WORLDLINK-DETALLE SECTION.
125000     MOVE DETP-MERCADO TO DETP-MAKE-GOOD.
125100 490-APLICA-PERFIL-WORLDLINK-DETALLE-E. EXIT.
125200*=================================================================
125300* 500-ESCRIBE-HOJA-FACTURACION - ESCRIBE EL TITULO (SOLO LA
125400* PRIMERA VEZ) Y EL RENGLON DE DETALLE EN LA HOJA DE FACTURACION.
125500*=================================================================
125600 500-ESCRIBE-HOJA-FACTURACION SECTION.
125700     IF WKS-SPOTS-ESCRITOS = ZEROS
125800         PERFORM 505-ESCRIBE-TITULOS
125900     END-IF
126000     PERFORM 510-ESCRIBE-DETALLE
126100     ADD 1 TO WKS-SPOTS-ESCRITOS.
126200 500-ESCRIBE-HOJA-FACTURACION-E. EXIT.
126300
126400 505-ESCRIBE-TITULOS SECTION.
126500     STRING WKS-TIT-01 WKS-TIT-02 WKS-TIT-03 WKS-TIT-04
126600            WKS-TIT-05 WKS-TIT-06 WKS-TIT-07 WKS-TIT-08
126700            WKS-TIT-09
126800         DELIMITED BY SIZE INTO WKS-LINEA-TITULOS
126900     END-STRING
127000     WRITE REG-FACTURACION FROM WKS-LINEA-TITULOS.
127100 505-ESCRIBE-TITULOS-E. EXIT.
127200*=================================================================
127300* 510-ESCRIBE-DETALLE - ARMA Y ESCRIBE EL RENGLON DE 23 COLUMNAS
127400* MAS LA COLUMNA DE PRIORIDAD (SIEMPRE 4).
127500*=================================================================
127600 510-ESCRIBE-DETALLE SECTION.
127700     MOVE ENC-CODIGO-FACTURA        TO FACT-CODIGO-FACTURA
127800     MOVE DETP-FECHA-AIRE           TO FACT-FECHA-AIRE
127900     MOVE DETP-HORA-ENTRA           TO FACT-HORA-ENTRA
128000     MOVE DETP-HORA-SALE            TO FACT-HORA-SALE
128100     MOVE DETP-DURACION             TO FACT-DURACION
128200     MOVE DETP-MEDIO                TO FACT-MEDIO
128300     MOVE DETP-NOMBRE-PROGRAMA      TO FACT-PROGRAMA
128400     MOVE DETP-MERCADO              TO FACT-MERCADO
128500     MOVE DETP-TARIFA-BRUTA         TO FACT-TARIFA-BRUTA
128600     MOVE ZEROS                     TO FACT-VALOR-SPOT
128700     MOVE ZEROS                     TO FACT-NETO-ESTACION
128800     MOVE DETP-COMISION-AGENCIA     TO FACT-COMISION-AGENCIA
128900     MOVE PARM-VENDEDOR             TO FACT-VENDEDOR
129000     MOVE DETP-IDIOMA               TO FACT-IDIOMA
129100     MOVE PARM-TIPO-INGRESO         TO FACT-TIPO-INGRESO
129200     MOVE PARM-TIPO-FACTURACION     TO FACT-TIPO-FACTURACION
129300     MOVE PARM-AGENCIA              TO FACT-AGENCIA
129400     MOVE PARM-AFIDAVIT             TO FACT-AFIDAVIT
129500     MOVE PARM-TIPO-PAUTA           TO FACT-TIPO-PAUTA
129600     MOVE DETP-MAKE-GOOD            TO FACT-MAKE-GOOD
129700     MOVE DETP-MES-FACTURACION      TO FACT-MES-FACTURACION
129800     MOVE DETP-LINEA                TO FACT-LINEA
129900     MOVE DETP-NUMERO-SPOT          TO FACT-NUMERO-SPOT
130000     MOVE 4                         TO FACT-PRIORIDAD
130100     WRITE REG-FACTURACION.
130200 510-ESCRIBE-DETALLE-E. EXIT.
130300*=================================================================
130400* 600-ACUMULA-ESTADISTICAS - ACUMULA LOS TOTALES Y LOS CONTEOS
130500* POR MERCADO, MEDIO, DIA DE LA SEMANA, PROGRAMA E IDIOMA PARA EL
130600* RESUMEN DE PROCESO DEL ARCHIVO.  14/06/12 MAGR - TAMBIEN ACUMULA
130700* LA FECHA DE AIRE MINIMA Y MAXIMA (REQ-5588).
130800*=================================================================
130900 600-ACUMULA-ESTADISTICAS SECTION.
131000     ADD DETP-TARIFA-BRUTA TO WKS-TOTAL-BRUTO
131100     MOVE DETP-DIA-SEMANA-AIRE TO WKS-DIA-SEMANA-1LUN
131200     IF WKS-DIA-SEMANA-1LUN > 0 AND WKS-DIA-SEMANA-1LUN < 8
131300         ADD 1 TO WKS-DIA-SEM-CUENTA(WKS-DIA-SEMANA-1LUN)
131400     END-IF
131500     PERFORM 610-ACUMULA-MERCADO
131600     PERFORM 620-ACUMULA-MEDIO
131700     PERFORM 630-ACUMULA-PROGRAMA
131800     PERFORM 640-ACUMULA-IDIOMA
131900     IF DETP-FECHA-ES-VALIDA
132000         PERFORM 605-ACUMULA-FECHA-AIRE
132100     END-IF.
132200 600-ACUMULA-ESTADISTICAS-E. EXIT.
132300*=================================================================
132400* 605-ACUMULA-FECHA-AIRE - MANTIENE LA FECHA DE AIRE MINIMA Y
132500* MAXIMA VISTAS EN EL ARCHIVO PARA EL RESUMEN DE PROCESO.
132600* 14/06/12 MAGR - REQ-5588.
132700*=================================================================
132800 605-ACUMULA-FECHA-AIRE SECTION.                                  REQ-5588
132900     IF WKS-SPOTS-CON-FECHA = ZEROS
133000         MOVE DETP-FECHA-AIRE TO WKS-FECHA-AIRE-MINIMA
133100         MOVE DETP-FECHA-AIRE TO WKS-FECHA-AIRE-MAXIMA
133200     ELSE
133300         IF DETP-FECHA-AIRE < WKS-FECHA-AIRE-MINIMA
133400             MOVE DETP-FECHA-AIRE TO WKS-FECHA-AIRE-MINIMA
133500         END-IF
133600         IF DETP-FECHA-AIRE > WKS-FECHA-AIRE-MAXIMA
133700             MOVE DETP-FECHA-AIRE TO WKS-FECHA-AIRE-MAXIMA
133800         END-IF
133900     END-IF
134000     ADD 1 TO WKS-SPOTS-CON-FECHA.
134100 605-ACUMULA-FECHA-AIRE-E. EXIT.
134200
134300 610-ACUMULA-MERCADO SECTION.
134400     MOVE 'N' TO WKS-SW-ENCONTRADO
134500     IF WKS-NUM-MERCADOS > 0
134600         SET IDX-RM TO 1
134700         SEARCH WKS-RM-ENTRADA
134800             AT END CONTINUE
134900             WHEN WKS-RM-NOMBRE(IDX-RM) = DETP-MERCADO
135000                 ADD 1 TO WKS-RM-CUENTA(IDX-RM)
135100                 MOVE 'S' TO WKS-SW-ENCONTRADO
135200         END-SEARCH
135300     END-IF
135400     IF NOT WKS-ENCONTRADO AND WKS-NUM-MERCADOS < 50
135500         ADD 1 TO WKS-NUM-MERCADOS
135600         MOVE DETP-MERCADO TO WKS-RM-NOMBRE(WKS-NUM-MERCADOS)
135700         MOVE 1            TO WKS-RM-CUENTA(WKS-NUM-MERCADOS)
135800     END-IF.
135900 610-ACUMULA-MERCADO-E. EXIT.
136000
136100 620-ACUMULA-MEDIO SECTION.
136200     MOVE 'N' TO WKS-SW-ENCONTRADO
136300     IF WKS-NUM-MEDIOS > 0
136400         SET IDX-MD TO 1
136500         SEARCH WKS-MD-ENTRADA
136600             AT END CONTINUE
136700             WHEN WKS-MD-NOMBRE(IDX-MD) = DETP-MEDIO
136800                 ADD 1 TO WKS-MD-CUENTA(IDX-MD)
136900                 MOVE 'S' TO WKS-SW-ENCONTRADO
137000         END-SEARCH
137100     END-IF
137200     IF NOT WKS-ENCONTRADO AND WKS-NUM-MEDIOS < 20
137300         ADD 1 TO WKS-NUM-MEDIOS
137400         MOVE DETP-MEDIO TO WKS-MD-NOMBRE(WKS-NUM-MEDIOS)
137500         MOVE 1          TO WKS-MD-CUENTA(WKS-NUM-MEDIOS)
137600     END-IF.
137700 620-ACUMULA-MEDIO-E. EXIT.
137800
137900 630-ACUMULA-PROGRAMA SECTION.
138000     MOVE 'N' TO WKS-SW-ENCONTRADO
138100     IF WKS-NUM-PROGRAMAS > 0
138200         SET IDX-PR TO 1
138300         SEARCH WKS-PR-ENTRADA
138400             AT END CONTINUE
138500             WHEN WKS-PR-NOMBRE(IDX-PR) = DETP-NOMBRE-PROGRAMA
138600                 ADD 1 TO WKS-PR-CUENTA(IDX-PR)
138700                 MOVE 'S' TO WKS-SW-ENCONTRADO
138800         END-SEARCH
138900     END-IF
139000     IF NOT WKS-ENCONTRADO AND WKS-NUM-PROGRAMAS < 80
139100         ADD 1 TO WKS-NUM-PROGRAMAS
139200         MOVE DETP-NOMBRE-PROGRAMA TO WKS-PR-NOMBRE(WKS-NUM-PROGRA
139300         MOVE 1                    TO WKS-PR-CUENTA(WKS-NUM-PROGRA
139400     END-IF.
139500 630-ACUMULA-PROGRAMA-E. EXIT.
139600
139700 640-ACUMULA-IDIOMA SECTION.
139800     MOVE 'N' TO WKS-SW-ENCONTRADO
139900     IF WKS-NUM-IDIOMAS > 0
140000         SET IDX-ID TO 1
140100         SEARCH WKS-ID-ENTRADA
140200             AT END CONTINUE
140300             WHEN WKS-ID-CODIGO(IDX-ID) = DETP-IDIOMA
140400                 ADD 1 TO WKS-ID-CUENTA(IDX-ID)
140500                 MOVE 'S' TO WKS-SW-ENCONTRADO
140600         END-SEARCH
140700     END-IF
140800     IF NOT WKS-ENCONTRADO AND WKS-NUM-IDIOMAS < 15
140900         ADD 1 TO WKS-NUM-IDIOMAS
141000         MOVE DETP-IDIOMA TO WKS-ID-CODIGO(WKS-NUM-IDIOMAS)
141100         MOVE 1           TO WKS-ID-CUENTA(WKS-NUM-IDIOMAS)
141200     END-IF.
141300 640-ACUMULA-IDIOMA-E. EXIT.
141400*=================================================================
141500* 700-ESCRIBE-RESUMEN-ARCHIVO - ESCRIBE EL RESUMEN DE PROCESO DEL
141600* ARCHIVO: TOTALES, PROMEDIO, NUMERO DE PROGRAMAS DISTINTOS,
141700* RANGO DE FECHAS DE AIRE (MINIMA, MAXIMA Y DIAS QUE ABARCA),
141800* SPOTS SIN UBICAR Y LOS DESGLOSES POR MERCADO, MEDIO, DIA DE LA
141900* SEMANA, PROGRAMA E IDIOMA.  14/06/12 MAGR - REQ-5588.
142000*=================================================================
142100 700-ESCRIBE-RESUMEN-ARCHIVO SECTION.                             REQ-4920
142200     IF WKS-SPOTS-ESCRITOS > 0
142300         COMPUTE WKS-PROMEDIO-BRUTO ROUNDED =
142400                 WKS-TOTAL-BRUTO / WKS-SPOTS-ESCRITOS
142500     ELSE
142600         MOVE ZEROS TO WKS-PROMEDIO-BRUTO
142700     END-IF
142800     PERFORM 705-CALCULA-RANGO-FECHAS
142900     MOVE SPACES TO REG-RESUMEN
143000     STRING 'ARCHIVO      ' ENC-CODIGO-FACTURA
143100         DELIMITED BY SIZE INTO REG-RESUMEN
143200     END-STRING
143300     WRITE REG-RESUMEN
143400     MOVE SPACES TO REG-RESUMEN
143500     STRING 'LEIDOS       ' WKS-LINEAS-LEIDAS
143600         DELIMITED BY SIZE INTO REG-RESUMEN
143700     END-STRING
143800     WRITE REG-RESUMEN
143900     MOVE SPACES TO REG-RESUMEN
144000     STRING 'ESCRITOS     ' WKS-SPOTS-ESCRITOS
144100         DELIMITED BY SIZE INTO REG-RESUMEN
144200     END-STRING
144300     WRITE REG-RESUMEN
144400     MOVE SPACES TO REG-RESUMEN
144500     STRING 'DESCARTADOS  ' WKS-SPOTS-DESCARTADOS
144600         DELIMITED BY SIZE INTO REG-RESUMEN
144700     END-STRING
144800     WRITE REG-RESUMEN
144900     MOVE SPACES TO REG-RESUMEN
145000     STRING 'SIN UBICAR   ' WKS-SPOTS-SIN-UBICAR
145100         DELIMITED BY SIZE INTO REG-RESUMEN
145200     END-STRING
145300     WRITE REG-RESUMEN
145400     MOVE SPACES TO REG-RESUMEN
145500     STRING 'TOTAL BRUTO  ' WKS-TOTAL-BRUTO
145600         DELIMITED BY SIZE INTO REG-RESUMEN
145700     END-STRING
145800     WRITE REG-RESUMEN
145900     MOVE SPACES TO REG-RESUMEN
146000     STRING 'PROMEDIO     ' WKS-PROMEDIO-BRUTO
146100         DELIMITED BY SIZE INTO REG-RESUMEN
146200     END-STRING
146300     WRITE REG-RESUMEN
146400     MOVE SPACES TO REG-RESUMEN
146500     STRING 'PROGRAMAS    ' WKS-NUM-PROGRAMAS
146600         DELIMITED BY SIZE INTO REG-RESUMEN
146700     END-STRING
146800     WRITE REG-RESUMEN
146900     MOVE SPACES TO REG-RESUMEN
147000     STRING 'FECHA-MINIMA ' WKS-FECHA-AIRE-MINIMA
147100         DELIMITED BY SIZE INTO REG-RESUMEN
147200     END-STRING
147300     WRITE REG-RESUMEN
147400     MOVE SPACES TO REG-RESUMEN
147500     STRING 'FECHA-MAXIMA ' WKS-FECHA-AIRE-MAXIMA
147600         DELIMITED BY SIZE INTO REG-RESUMEN
147700     END-STRING
147800     WRITE REG-RESUMEN
147900     MOVE SPACES TO REG-RESUMEN
148000     STRING 'DIAS-RANGO   ' WKS-DIAS-RANGO
148100         DELIMITED BY SIZE INTO REG-RESUMEN
148200     END-STRING
148300     WRITE REG-RESUMEN
148400     SET IDX-RM TO 1
148500     PERFORM 710-DESGLOSA-MERCADO
148600         UNTIL IDX-RM > WKS-NUM-MERCADOS
148700     SET IDX-MD TO 1
148800     PERFORM 720-DESGLOSA-MEDIO
148900         UNTIL IDX-MD > WKS-NUM-MEDIOS
149000     MOVE 1 TO WKS-DIA-SEMANA-1LUN
149100     PERFORM 730-DESGLOSA-DIA-SEMANA
149200         UNTIL WKS-DIA-SEMANA-1LUN > 7
149300     SET IDX-PR TO 1
149400     PERFORM 740-DESGLOSA-PROGRAMA
149500         UNTIL IDX-PR > WKS-NUM-PROGRAMAS
149600     SET IDX-ID TO 1
149700     PERFORM 750-DESGLOSA-IDIOMA
149800         UNTIL IDX-ID > WKS-NUM-IDIOMAS.
149900 700-ESCRIBE-RESUMEN-ARCHIVO-E. EXIT.
150000*=================================================================
150100* 705-CALCULA-RANGO-FECHAS - A PARTIR DE LA FECHA DE AIRE MINIMA
150200* Y MAXIMA ACUMULADAS EN 605-ACUMULA-FECHA-AIRE, OBTIENE EL
150300* NUMERO JULIANO DE CADA UNA Y CALCULA CUANTOS DIAS ABARCA EL
150400* ARCHIVO (MAXIMA MENOS MINIMA MAS UNO).  14/06/12 MAGR-REQ-5588.
150500*=================================================================
150600 705-CALCULA-RANGO-FECHAS SECTION.                                REQ-5588
150700     IF WKS-SPOTS-CON-FECHA > 0
150800         MOVE WKS-FECHA-AIRE-MINIMA(1:4) TO WKS-ANIO-CALC
150900         MOVE WKS-FECHA-AIRE-MINIMA(6:2) TO WKS-MES-CALC
151000         MOVE WKS-FECHA-AIRE-MINIMA(9:2) TO WKS-DIA-CALC
151100         PERFORM 463-CALCULA-JULIANO
151200         MOVE WKS-JULIANO TO WKS-JULIANO-MINIMO
151300         MOVE WKS-FECHA-AIRE-MAXIMA(1:4) TO WKS-ANIO-CALC
151400         MOVE WKS-FECHA-AIRE-MAXIMA(6:2) TO WKS-MES-CALC
151500         MOVE WKS-FECHA-AIRE-MAXIMA(9:2) TO WKS-DIA-CALC
151600         PERFORM 463-CALCULA-JULIANO
151700         MOVE WKS-JULIANO TO WKS-JULIANO-MAXIMO
151800         COMPUTE WKS-DIAS-RANGO =
151900                 WKS-JULIANO-MAXIMO - WKS-JULIANO-MINIMO + 1
152000     ELSE
152100         MOVE ZEROS TO WKS-DIAS-RANGO
152200     END-IF.
152300 705-CALCULA-RANGO-FECHAS-E. EXIT.
152400
152500 710-DESGLOSA-MERCADO SECTION.
152600     MOVE SPACES TO REG-RESUMEN
152700     STRING 'MERCADO      ' WKS-RM-NOMBRE(IDX-RM) ' '
152800            WKS-RM-CUENTA(IDX-RM)
152900         DELIMITED BY SIZE INTO REG-RESUMEN
153000     END-STRING
153100     WRITE REG-RESUMEN
153200     SET IDX-RM UP BY 1.
153300 710-DESGLOSA-MERCADO-E. EXIT.
153400
153500 720-DESGLOSA-MEDIO SECTION.
153600     MOVE SPACES TO REG-RESUMEN
153700     STRING 'MEDIO        ' WKS-MD-NOMBRE(IDX-MD) ' '
153800            WKS-MD-CUENTA(IDX-MD)
153900         DELIMITED BY SIZE INTO REG-RESUMEN
154000     END-STRING
154100     WRITE REG-RESUMEN
154200     SET IDX-MD UP BY 1.
154300 720-DESGLOSA-MEDIO-E. EXIT.
154400
154500 730-DESGLOSA-DIA-SEMANA SECTION.
154600     MOVE SPACES TO REG-RESUMEN
154700     STRING 'DIA-SEMANA   ' WKS-DIA-SEMANA-1LUN ' '
154800            WKS-DIA-SEM-CUENTA(WKS-DIA-SEMANA-1LUN)
154900         DELIMITED BY SIZE INTO REG-RESUMEN
155000     END-STRING
155100     WRITE REG-RESUMEN
155200     ADD 1 TO WKS-DIA-SEMANA-1LUN.
155300 730-DESGLOSA-DIA-SEMANA-E. EXIT.
155400
155500 740-DESGLOSA-PROGRAMA SECTION.
155600     MOVE SPACES TO REG-RESUMEN
155700     STRING 'PROGRAMA     ' WKS-PR-NOMBRE(IDX-PR) ' '
155800            WKS-PR-CUENTA(IDX-PR)
155900         DELIMITED BY SIZE INTO REG-RESUMEN
156000     END-STRING
156100     WRITE REG-RESUMEN
156200     SET IDX-PR UP BY 1.
156300 740-DESGLOSA-PROGRAMA-E. EXIT.
156400
156500 750-DESGLOSA-IDIOMA SECTION.
156600     MOVE SPACES TO REG-RESUMEN
156700     STRING 'IDIOMA       ' WKS-ID-CODIGO(IDX-ID) ' '
156800            WKS-ID-CUENTA(IDX-ID)
156900         DELIMITED BY SIZE INTO REG-RESUMEN
157000     END-STRING
157100     WRITE REG-RESUMEN
157200     SET IDX-ID UP BY 1.
157300 750-DESGLOSA-IDIOMA-E. EXIT.
157400*=================================================================
157500* 800-ESCRIBE-BITACORA - AGREGA UN RENGLON A LA BITACORA DE
157600* RESULTADOS INTERMEDIOS, PARA QUE PBFRES01 ARME AL FINAL EL
157700* RESUMEN DE TODO EL LOTE.
157800*=================================================================
157900 800-ESCRIBE-BITACORA SECTION.                                    REQ-5001
158000     MOVE SPACES TO REG-BITACORA
158100     IF ENC-ENCABEZADO-VALIDO
158200         STRING 'EXITO   ' ENC-CODIGO-FACTURA ' '
158300                WKS-SPOTS-ESCRITOS ' ' WKS-SPOTS-DESCARTADOS ' '
158400                WKS-TOTAL-BRUTO
158500             DELIMITED BY SIZE INTO REG-BITACORA
158600         END-STRING
158700     ELSE
158800         STRING 'FALLA   ' WKS-MENSAJE-ERROR-ARCHIVO
158900             DELIMITED BY SIZE INTO REG-BITACORA
159000         END-STRING
159100     END-IF
159200     WRITE REG-BITACORA.
159300 800-ESCRIBE-BITACORA-E. EXIT.
159400*=================================================================
159500* 900-CIERRA-ARCHIVOS - CIERRA LOS 4 ARCHIVOS DEL PASO.
159600*=================================================================
159700 900-CIERRA-ARCHIVOS SECTION.
159800     CLOSE SPOTENT
159900     CLOSE HOJAFACT
160000     CLOSE RESUMEN
160100     CLOSE BITACOR.
160200 900-CIERRA-ARCHIVOS-E. EXIT.
