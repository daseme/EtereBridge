000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* PROGRAM-ID  : PBFRES01
000400* DESCRIPCION : LEE LA BITACORA DE RESULTADOS INTERMEDIOS QUE
000500*             : PBFACT01 VA DEJANDO, UN RENGLON POR CADA ARCHIVO
000600*             : DE PAUTA PROCESADO EN EL LOTE, Y ARMA EL RESUMEN
000700*             : FINAL DE LOTE: ARCHIVOS PROCESADOS, EXITOSOS Y
000800*             : FALLIDOS, TASA DE EXITO, TOTALES DEL LOTE Y EL
000900*             : DETALLE DE CADA ARCHIVO EXITOSO Y CADA FALLA.
001000******************************************************************
001100 PROGRAM-ID.    PBFRES01.
001200 AUTHOR.        E. RAMIREZ.
001300 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - FACTURACION.
001400 DATE-WRITTEN.  27/02/1996.
001500 DATE-COMPILED.
001600 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
001700******************************************************************
001800* BITACORA DE CAMBIOS
001900*-----------------------------------------------------------------
002000* FECHA     PROGR  TICKET     DESCRIPCION
002100*-----------------------------------------------------------------
002200* 27/02/96  JCLM   REQ-5001   VERSION ORIGINAL - LEE LA BITACORA
002300*                             DE PBFACT01 Y ARMA EL RESUMEN DE
002400*                             LOTE CON TOTALES Y TASA DE EXITO.
002500* 09/09/96  EEDR   REQ-5024   SE AGREGA EL DETALLE DE CADA ARCHIVO
002600*                             EXITOSO (CODIGO, ESCRITOS,
002700*                             DESCARTADOS, TOTAL BRUTO).
002800* 21/04/97  MAGR   REQ-5077   SE AGREGA EL DETALLE DE CADA ARCHIVO
002900*                             FALLIDO CON SU MENSAJE DE RECHAZO.
003000* 03/12/98  EEDR   Y2K-0037   REVISION DE AMBIENTE 2000 - LA FECHA
003100*                             DE PROCESO SE USA UNICAMENTE COMO
003200*                             ROTULO DEL ENCABEZADO DEL RESUMEN,
003300*                             NO PARTICIPA EN NINGUN CALCULO, NO
003400*                             SE REQUIERE REMEDIACION.
003500* 22/01/99  JCLM   Y2K-0037   PRUEBA DE REGRESION CON BITACORAS DE
003600*                             DICIEMBRE/1999 Y ENERO/2000 - OK.
003700* 12/06/01  MAGR   REQ-5210   SE AGREGA LA TASA DE EXITO DEL LOTE
003800*                             (ARCHIVOS EXITOSOS / PROCESADOS).
003900* 18/03/04  EEDR   REQ-5340   SE AMPLIA LA TABLA DE ARCHIVOS DEL
004000*                             LOTE DE 50 A 100 ENTRADAS.
004100* 14/10/06  JCLM   REQ-5455   AJUSTE DE ANCHO DE CODIGO DE FACTURA
004200*                             A 51 POSICIONES (REF-1:REF-2).
004300* 03/09/13  EEDR   REQ-5602   LA TASA DE EXITO SE REDONDEA A UN
004400*                             SOLO DECIMAL, SEGUN EL ESTANDAR DEL
004500*                             RESUMEN DE LOTE.  SE CORRIGE TAMBIEN
004600*                             EL AVISO DE ERROR AL ABRIR BITACOR
004700*                             PARA USAR EL RECUADRO DE ASTERISCOS
004800*                             Y UPON CONSOLE, IGUAL QUE PBFACT01.
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-370.
005300 OBJECT-COMPUTER.  IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT BITACOR  ASSIGN TO BITACOR
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS FS-BITACOR.
006100     SELECT RESUMEN  ASSIGN TO RESUMEN
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS  IS FS-RESUMEN.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  BITACOR
006800     LABEL RECORDS ARE STANDARD
006900     RECORDING MODE IS F.
007000 01  REG-BITACORA                  PIC X(132).
007100
007200 FD  RESUMEN
007300     LABEL RECORDS ARE STANDARD
007400     RECORDING MODE IS F.
007500 01  REG-RESUMEN                   PIC X(132).
007600
007700 WORKING-STORAGE SECTION.
007800*---------------------------------------------------------------*
007900* ESTADO DE ARCHIVOS
008000*---------------------------------------------------------------*
008100 01  WKS-FILE-STATUS.
008200     02 FS-BITACOR                 PIC 9(02) VALUE ZEROS.
008300     02 FS-RESUMEN                 PIC 9(02) VALUE ZEROS.
008400     02 FILLER                     PIC X(10) VALUE SPACES.
008500*---------------------------------------------------------------*
008600* BANDERAS DE CONTROL
008700*---------------------------------------------------------------*
008800 01  WKS-SWITCHES.
008900     02 WKS-SW-FIN-ARCHIVO         PIC X(01) VALUE 'N'.
009000        88 WKS-FIN-ARCHIVO                   VALUE 'S'.
009100*---------------------------------------------------------------*
009200* AREA DE TRABAJO DEL RENGLON DE BITACORA LEIDO DE PBFACT01 -
009300* DOS VISTAS SEGUN EL RENGLON SEA DE EXITO O DE FALLA.
009400*---------------------------------------------------------------*
009500 01  WKS-REG-BITACORA.
009600     02 WKS-BIT-CODIGO-RESULTADO   PIC X(08).
009700        88 WKS-BIT-ES-EXITO                  VALUE 'EXITO   '.
009800        88 WKS-BIT-ES-FALLA                  VALUE 'FALLA   '.
009900     02 WKS-BIT-CODIGO-FACTURA     PIC X(51).
010000     02 FILLER                     PIC X(01).
010100     02 WKS-BIT-ESCRITOS-X         PIC 9(07).
010200     02 FILLER                     PIC X(01).
010300     02 WKS-BIT-DESCARTADOS-X      PIC 9(07).
010400     02 FILLER                     PIC X(01).
010500     02 WKS-BIT-TOTAL-BRUTO-X      PIC S9(09)V99.
010600     02 FILLER                     PIC X(45).
010700 01  WKS-REG-BITACORA-FALLA REDEFINES WKS-REG-BITACORA.
010800     02 FILLER                     PIC X(08).
010900     02 WKS-BIT-MENSAJE-FALLA      PIC X(60).
011000     02 FILLER                     PIC X(64).
011100*---------------------------------------------------------------*
011200* ROTULO CONSTANTE DEL ENCABEZADO DEL RESUMEN DE LOTE
011300*---------------------------------------------------------------*
011400 01  TBL-ENCABEZADO-LOTE-DATOS.
011500     02 FILLER                     PIC X(30) VALUE
011600        'RESUMEN DE LOTE - PBFRES01   '.
011700 01  TBL-ENCABEZADO-LOTE REDEFINES TBL-ENCABEZADO-LOTE-DATOS.
011800     02 TBL-ENC-LOTE-TEXTO         PIC X(30).
011900*---------------------------------------------------------------*
012000* FECHA DE PROCESO (SOLO PARA ROTULO DEL ENCABEZADO)
012100*---------------------------------------------------------------*
012200 01  WKS-FECHA-SISTEMA.
012300     02 WKS-FS-ANIO                PIC 9(02).
012400     02 WKS-FS-MES                 PIC 9(02).
012500     02 WKS-FS-DIA                 PIC 9(02).
012600 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA
012700                                   PIC 9(06).
012800*---------------------------------------------------------------*
012900* CONTADORES Y ACUMULADORES DEL LOTE
013000*---------------------------------------------------------------*
013100 01  WKS-CONTADORES-LOTE.
013200     02 WKS-ARCHIVOS-PROCESADOS    PIC 9(05) COMP VALUE ZEROS.
013300     02 WKS-ARCHIVOS-EXITOSOS      PIC 9(05) COMP VALUE ZEROS.
013400     02 WKS-ARCHIVOS-FALLIDOS      PIC 9(05) COMP VALUE ZEROS.
013500     02 WKS-SPOTS-ESCRITOS-LOTE    PIC 9(09) COMP VALUE ZEROS.
013600     02 WKS-SPOTS-DESCARTADOS-LOTE PIC 9(09) COMP VALUE ZEROS.
013700 01  WKS-ACUMULADORES-LOTE.
013800     02 WKS-TOTAL-BRUTO-LOTE       PIC S9(11)V99 VALUE ZEROS.
013900 01  WKS-TASA-EXITO-LOTE.
014000     02 WKS-TASA-EXITO-PCT         PIC 999V9  VALUE ZEROS.
014100*---------------------------------------------------------------*
014200* TABLA DE ARCHIVOS EXITOSOS DEL LOTE (PARA EL DETALLE)
014300*---------------------------------------------------------------*
014400 01  WKS-NUM-EXITOS                PIC 9(03) COMP VALUE ZEROS.
014500 01  WKS-TABLA-EXITOS.
014600     02 WKS-TE-ENTRADA OCCURS 100 TIMES INDEXED BY IDX-TE.
014700        03 WKS-TE-CODIGO-FACTURA   PIC X(51) VALUE SPACES.
014800        03 WKS-TE-ESCRITOS         PIC 9(07) COMP VALUE ZEROS.
014900        03 WKS-TE-DESCARTADOS      PIC 9(07) COMP VALUE ZEROS.
015000        03 WKS-TE-TOTAL-BRUTO      PIC S9(09)V99 VALUE ZEROS.
015100*---------------------------------------------------------------*
015200* TABLA DE ARCHIVOS FALLIDOS DEL LOTE (PARA EL DETALLE)
015300*---------------------------------------------------------------*
015400 01  WKS-NUM-FALLAS                PIC 9(03) COMP VALUE ZEROS.
015500 01  WKS-TABLA-FALLAS.
015600     02 WKS-TF-ENTRADA OCCURS 100 TIMES INDEXED BY IDX-TF.
015700        03 WKS-TF-MENSAJE          PIC X(60) VALUE SPACES.
015800
015900 PROCEDURE DIVISION.
016000*=================================================================
016100* 000-PRINCIPAL - CONTROLA EL FLUJO COMPLETO DEL RESUMEN DE LOTE:
016200* ABRE ARCHIVOS, RECORRE LA BITACORA COMPLETA ACUMULANDO POR
016300* ARCHIVO, ESCRIBE EL RESUMEN DE LOTE Y CIERRA TODO.
016400*=================================================================
016500 000-PRINCIPAL SECTION.
016600     PERFORM 100-ABRIR-ARCHIVOS
016700     PERFORM 150-OBTIENE-FECHA-PROCESO
016800     PERFORM 200-LEER-BITACORA
016900         THRU 200-LEER-BITACORA-E
017000         UNTIL WKS-FIN-ARCHIVO
017100     PERFORM 300-ESCRIBE-RESUMEN-LOTE
017200         THRU 300-ESCRIBE-RESUMEN-LOTE-E
017300     PERFORM 900-CIERRA-ARCHIVOS
017400     MOVE ZEROS TO RETURN-CODE
017500     STOP RUN.
017600 000-PRINCIPAL-E. EXIT.
017700*=================================================================
017800* 100-ABRIR-ARCHIVOS - ABRE LA BITACORA DE ENTRADA Y AGREGA EL
017900* RESUMEN DE LOTE AL FINAL DEL RESUMEN QUE YA TRAE LOS BLOQUES
018000* POR ARCHIVO ESCRITOS POR CADA CORRIDA DE PBFACT01.
018100*=================================================================
018200 100-ABRIR-ARCHIVOS SECTION.
018300     OPEN INPUT  BITACOR
018400     IF FS-BITACOR NOT = '00'
018500         DISPLAY '**************************************************'
018600             UPON CONSOLE
018700         DISPLAY '*  ERROR AL ABRIR BITACOR  - FS = ' FS-BITACOR
018800             UPON CONSOLE
018900         DISPLAY '**************************************************'
019000             UPON CONSOLE
019100         MOVE 91 TO RETURN-CODE
019200         STOP RUN
019300     END-IF
019400     OPEN EXTEND RESUMEN
019500     IF FS-RESUMEN = '35'
019600         CLOSE RESUMEN
019700         OPEN OUTPUT RESUMEN
019800     END-IF.
019900 100-ABRIR-ARCHIVOS-E. EXIT.
020000*=================================================================
020100* 150-OBTIENE-FECHA-PROCESO - TOMA LA FECHA DEL SISTEMA UNICAMENTE
020200* COMO ROTULO DEL ENCABEZADO DEL RESUMEN DE LOTE.
020300*=================================================================
020400 150-OBTIENE-FECHA-PROCESO SECTION.
020500     ACCEPT WKS-FECHA-SISTEMA FROM DATE.
020600 150-OBTIENE-FECHA-PROCESO-E. EXIT.
020700*=================================================================
020800* 200-LEER-BITACORA - LEE UN RENGLON DE LA BITACORA Y LO CLASIFICA
020900* COMO EXITO O FALLA DE ARCHIVO.
021000*=================================================================
021100 200-LEER-BITACORA SECTION.
021200     READ BITACOR INTO WKS-REG-BITACORA
021300         AT END MOVE 'S' TO WKS-SW-FIN-ARCHIVO
021400     END-READ
021500     IF NOT WKS-FIN-ARCHIVO
021600         ADD 1 TO WKS-ARCHIVOS-PROCESADOS
021700         IF WKS-BIT-ES-EXITO
021800             PERFORM 210-ACUMULA-ARCHIVO-EXITOSO
021900         ELSE
022000             PERFORM 220-ACUMULA-ARCHIVO-FALLIDO
022100         END-IF
022200     END-IF.
022300 200-LEER-BITACORA-E. EXIT.
022400
022500 210-ACUMULA-ARCHIVO-EXITOSO SECTION.
022600     ADD 1 TO WKS-ARCHIVOS-EXITOSOS
022700     ADD WKS-BIT-ESCRITOS-X    TO WKS-SPOTS-ESCRITOS-LOTE
022800     ADD WKS-BIT-DESCARTADOS-X TO WKS-SPOTS-DESCARTADOS-LOTE
022900     ADD WKS-BIT-TOTAL-BRUTO-X TO WKS-TOTAL-BRUTO-LOTE
023000     IF WKS-NUM-EXITOS < 100
023100         ADD 1 TO WKS-NUM-EXITOS
023200         MOVE WKS-BIT-CODIGO-FACTURA
023300             TO WKS-TE-CODIGO-FACTURA(WKS-NUM-EXITOS)
023400         MOVE WKS-BIT-ESCRITOS-X
023500             TO WKS-TE-ESCRITOS(WKS-NUM-EXITOS)
023600         MOVE WKS-BIT-DESCARTADOS-X
023700             TO WKS-TE-DESCARTADOS(WKS-NUM-EXITOS)
023800         MOVE WKS-BIT-TOTAL-BRUTO-X
023900             TO WKS-TE-TOTAL-BRUTO(WKS-NUM-EXITOS)
024000     END-IF.
024100 210-ACUMULA-ARCHIVO-EXITOSO-E. EXIT.
024200
024300 220-ACUMULA-ARCHIVO-FALLIDO SECTION.
024400     ADD 1 TO WKS-ARCHIVOS-FALLIDOS
024500     IF WKS-NUM-FALLAS < 100
024600         ADD 1 TO WKS-NUM-FALLAS
024700         MOVE WKS-BIT-MENSAJE-FALLA
024800             TO WKS-TF-MENSAJE(WKS-NUM-FALLAS)
024900     END-IF.
025000 220-ACUMULA-ARCHIVO-FALLIDO-E. EXIT.
025100*=================================================================
025200* 300-ESCRIBE-RESUMEN-LOTE - ESCRIBE EL ENCABEZADO, LOS TOTALES Y
025300* TASA DE EXITO DEL LOTE, Y EL DETALLE DE CADA ARCHIVO EXITOSO Y
025400* DE CADA ARCHIVO FALLIDO.
025500*=================================================================
025600 300-ESCRIBE-RESUMEN-LOTE SECTION.
025700     PERFORM 305-CALCULA-TASA-EXITO
025800     PERFORM 310-ESCRIBE-ENCABEZADO-LOTE
025900     PERFORM 320-ESCRIBE-TOTALES-LOTE
026000     SET IDX-TE TO 1
026100     PERFORM 330-ESCRIBE-ARCHIVO-EXITOSO
026200         UNTIL IDX-TE > WKS-NUM-EXITOS
026300     SET IDX-TF TO 1
026400     PERFORM 340-ESCRIBE-ARCHIVO-FALLIDO
026500         UNTIL IDX-TF > WKS-NUM-FALLAS.
026600 300-ESCRIBE-RESUMEN-LOTE-E. EXIT.
026700
026800 305-CALCULA-TASA-EXITO SECTION.
026900     IF WKS-ARCHIVOS-PROCESADOS > 0
027000         COMPUTE WKS-TASA-EXITO-PCT ROUNDED =
027100                 (WKS-ARCHIVOS-EXITOSOS * 100) /
027200                 WKS-ARCHIVOS-PROCESADOS
027300     ELSE
027400         MOVE ZEROS TO WKS-TASA-EXITO-PCT
027500     END-IF.
027600 305-CALCULA-TASA-EXITO-E. EXIT.
027700
027800 310-ESCRIBE-ENCABEZADO-LOTE SECTION.
027900     MOVE SPACES TO REG-RESUMEN
028000     STRING TBL-ENC-LOTE-TEXTO ' ' WKS-FECHA-SISTEMA-R
028100         DELIMITED BY SIZE INTO REG-RESUMEN
028200     END-STRING
028300     WRITE REG-RESUMEN.
028400 310-ESCRIBE-ENCABEZADO-LOTE-E. EXIT.
028500
028600 320-ESCRIBE-TOTALES-LOTE SECTION.
028700     MOVE SPACES TO REG-RESUMEN
028800     STRING 'LOTE-PROCESADOS  ' WKS-ARCHIVOS-PROCESADOS
028900         DELIMITED BY SIZE INTO REG-RESUMEN
029000     END-STRING
029100     WRITE REG-RESUMEN
029200     MOVE SPACES TO REG-RESUMEN
029300     STRING 'LOTE-EXITOSOS    ' WKS-ARCHIVOS-EXITOSOS
029400         DELIMITED BY SIZE INTO REG-RESUMEN
029500     END-STRING
029600     WRITE REG-RESUMEN
029700     MOVE SPACES TO REG-RESUMEN
029800     STRING 'LOTE-FALLIDOS    ' WKS-ARCHIVOS-FALLIDOS
029900         DELIMITED BY SIZE INTO REG-RESUMEN
030000     END-STRING
030100     WRITE REG-RESUMEN
030200     MOVE SPACES TO REG-RESUMEN
030300     STRING 'LOTE-TASA-EXITO  ' WKS-TASA-EXITO-PCT
030400         DELIMITED BY SIZE INTO REG-RESUMEN
030500     END-STRING
030600     WRITE REG-RESUMEN
030700     MOVE SPACES TO REG-RESUMEN
030800     STRING 'LOTE-ESCRITOS    ' WKS-SPOTS-ESCRITOS-LOTE
030900         DELIMITED BY SIZE INTO REG-RESUMEN
031000     END-STRING
031100     WRITE REG-RESUMEN
031200     MOVE SPACES TO REG-RESUMEN
031300     STRING 'LOTE-DESCARTADOS ' WKS-SPOTS-DESCARTADOS-LOTE
031400         DELIMITED BY SIZE INTO REG-RESUMEN
031500     END-STRING
031600     WRITE REG-RESUMEN
031700     MOVE SPACES TO REG-RESUMEN
031800     STRING 'LOTE-TOTAL-BRUTO ' WKS-TOTAL-BRUTO-LOTE
031900         DELIMITED BY SIZE INTO REG-RESUMEN
032000     END-STRING
032100     WRITE REG-RESUMEN.
032200 320-ESCRIBE-TOTALES-LOTE-E. EXIT.
032300
032400 330-ESCRIBE-ARCHIVO-EXITOSO SECTION.
032500     MOVE SPACES TO REG-RESUMEN
032600     STRING 'LOTE-OK      ' WKS-TE-CODIGO-FACTURA(IDX-TE) ' '
032700            WKS-TE-ESCRITOS(IDX-TE) ' '
032800            WKS-TE-DESCARTADOS(IDX-TE) ' '
032900            WKS-TE-TOTAL-BRUTO(IDX-TE)
033000         DELIMITED BY SIZE INTO REG-RESUMEN
033100     END-STRING
033200     WRITE REG-RESUMEN
033300     SET IDX-TE UP BY 1.
033400 330-ESCRIBE-ARCHIVO-EXITOSO-E. EXIT.
033500
033600 340-ESCRIBE-ARCHIVO-FALLIDO SECTION.
033700     MOVE SPACES TO REG-RESUMEN
033800     STRING 'LOTE-FALLA   ' WKS-TF-MENSAJE(IDX-TF)
033900         DELIMITED BY SIZE INTO REG-RESUMEN
034000     END-STRING
034100     WRITE REG-RESUMEN
034200     SET IDX-TF UP BY 1.
034300 340-ESCRIBE-ARCHIVO-FALLIDO-E. EXIT.
034400*=================================================================
034500* 900-CIERRA-ARCHIVOS - CIERRA LOS 2 ARCHIVOS DEL PASO.
034600*=================================================================
034700 900-CIERRA-ARCHIVOS SECTION.
034800     CLOSE BITACOR
034900     CLOSE RESUMEN.
035000 900-CIERRA-ARCHIVOS-E. EXIT.
