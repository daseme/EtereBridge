000100******************************************************************
000200* COPY       : FACPBLT                                           *
000300* DESCRIPCION : RENGLON DE SALIDA DE LA HOJA DE FACTURACION -    *
000400*             : 23 COLUMNAS DE CONTRATO MAS LA COLUMNA DE        *
000500*             : PRIORIDAD (SIEMPRE 4), EN EL ORDEN FIJO EXIGIDO  *
000600* PROGRAMADOR : E. RAMIREZ (EEDR)                    04/03/2024  *
000700******************************************************************
000800 01  REG-FACTURACION.
000900*      COL 01 - CODIGO DE FACTURA (REF-UNO:REF-DOS)
001000     02 FACT-CODIGO-FACTURA        PIC X(51).
001100     02 FILLER                     PIC X(01) VALUE SPACE.
001200*      COL 02 - FECHA DE AIRE (YYYY-MM-DD)
001300     02 FACT-FECHA-AIRE            PIC X(10).
001400     02 FILLER                     PIC X(01) VALUE SPACE.
001500*      COL 03 - HORA DE ENTRADA (HH:MM:SS)
001600     02 FACT-HORA-ENTRA            PIC X(08).
001700     02 FILLER                     PIC X(01) VALUE SPACE.
001800*      COL 04 - HORA DE SALIDA (HH:MM:SS)
001900     02 FACT-HORA-SALE             PIC X(08).
002000     02 FILLER                     PIC X(01) VALUE SPACE.
002100*      COL 05 - DURACION EN SEGUNDOS (REDONDEADA)
002200     02 FACT-DURACION              PIC 9(05).
002300     02 FILLER                     PIC X(01) VALUE SPACE.
002400*      COL 06 - MEDIO
002500     02 FACT-MEDIO                 PIC X(10).
002600     02 FILLER                     PIC X(01) VALUE SPACE.
002700*      COL 07 - PROGRAMA
002800     02 FACT-PROGRAMA              PIC X(30).                     REQ-5455
002900     02 FILLER                     PIC X(01) VALUE SPACE.
003000*      COL 08 - MERCADO (YA REEMPLAZADO)
003100     02 FACT-MERCADO               PIC X(20).
003200     02 FILLER                     PIC X(01) VALUE SPACE.
003300*      COL 09 - TARIFA BRUTA
003400     02 FACT-TARIFA-BRUTA          PIC $Z,ZZZ,ZZ9.99.
003500     02 FILLER                     PIC X(01) VALUE SPACE.
003600*      COL 10 - VALOR DEL SPOT (NO SE CALCULA EN ESTE PROCESO)
003700     02 FACT-VALOR-SPOT            PIC $Z,ZZZ,ZZ9.99.
003800     02 FILLER                     PIC X(01) VALUE SPACE.
003900*      COL 11 - NETO DE ESTACION (NO SE CALCULA EN ESTE PROCESO)
004000     02 FACT-NETO-ESTACION         PIC $Z,ZZZ,ZZ9.99.
004100     02 FILLER                     PIC X(01) VALUE SPACE.
004200*      COL 12 - COMISION DE AGENCIA (BROKER FEES)
004300     02 FACT-COMISION-AGENCIA      PIC $Z,ZZZ,ZZ9.99.
004400     02 FILLER                     PIC X(01) VALUE SPACE.
004500*      COL 13 - VENDEDOR (PARAMETRO DE LOTE)
004600     02 FACT-VENDEDOR              PIC X(20).
004700     02 FILLER                     PIC X(01) VALUE SPACE.
004800*      COL 14 - CODIGO DE IDIOMA
004900     02 FACT-IDIOMA                PIC X(02).
005000     02 FILLER                     PIC X(01) VALUE SPACE.
005100*      COL 15 - TIPO DE INGRESO (PARAMETRO DE LOTE)
005200     02 FACT-TIPO-INGRESO          PIC X(25).
005300     02 FILLER                     PIC X(01) VALUE SPACE.
005400*      COL 16 - TIPO DE FACTURACION (CALENDAR / BROADCAST)
005500     02 FACT-TIPO-FACTURACION      PIC X(10).
005600     02 FILLER                     PIC X(01) VALUE SPACE.
005700*      COL 17 - AGENCIA (AGENCY / NON-AGENCY / TRADE)
005800     02 FACT-AGENCIA               PIC X(10).
005900     02 FILLER                     PIC X(01) VALUE SPACE.
006000*      COL 18 - AFIDAVIT (Y / N)
006100     02 FACT-AFIDAVIT              PIC X(01).
006200     02 FILLER                     PIC X(01) VALUE SPACE.
006300*      COL 19 - TIPO DE PAUTA (PARAMETRO DE LOTE)
006400     02 FACT-TIPO-PAUTA            PIC X(10).
006500     02 FILLER                     PIC X(01) VALUE SPACE.
006600*      COL 20 - MAKE GOOD (SOLO WORLDLINK, COPIA DE MERCADO)
006700     02 FACT-MAKE-GOOD             PIC X(20).
006800     02 FILLER                     PIC X(01) VALUE SPACE.
006900*      COL 21 - MES DE FACTURACION (MMM-AA, "No Date" O "Invalid Date")
007000*      30/11/11 JCLM - AMPLIADO DE 6 A 12 POSICIONES (REQ-5560)
007100     02 FACT-MES-FACTURACION       PIC X(12).                     REQ-5560
007200     02 FILLER                     PIC X(01) VALUE SPACE.
007300*      COL 22 - NUMERO DE LINEA DE CONTRATO
007400     02 FACT-LINEA                 PIC 9(06).
007500     02 FILLER                     PIC X(01) VALUE SPACE.
007600*      COL 23 - NUMERO DE SPOT
007700     02 FACT-NUMERO-SPOT           PIC 9(04).                     REQ-5301
007800     02 FILLER                     PIC X(01) VALUE SPACE.
007900*      COL 24 - PRIORIDAD (CONSTANTE 4)
008000     02 FACT-PRIORIDAD             PIC 9(01).
008100     02 FILLER                     PIC X(21).
